000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   MENUFREQ-COB.
000300 AUTHOR.       J. KOIKE.
000400 INSTALLATION. SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. JULHO 1994.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - CONFIDENCIAL.
000800*-----------------------------------------------------------------
000900*    MENUFREQ - MENU PRINCIPAL DO SISFREQ (SISTEMA DE
001000*               FREQUENCIA DE TREINAMENTO DO ALUNO - LMS)
001100*               ENCAMINHA PARA BATIDA DE PONTO, CONSULTA DE
001200*               FREQUENCIA E LANCAMENTO EM LOTE (RESTRITO A
001300*               INSTRUTOR).
001400*-----------------------------------------------------------------
001500*    HISTORICO DE ALTERACOES
001600*    VRS    DATA          PROGR.   DESCRICAO
001700*-----------------------------------------------------------------
001800*    1.0    15/07/1994    JK       IMPLANTACAO INICIAL - OPCOES
001900*                                  DE BATER PONTO E CONSULTAR
002000*                                  FREQUENCIA.
002100*    1.1    22/08/1994    JK       INCLUIDA OPCAO DE LANCAMENTO
002200*                                  EM LOTE (CHAMA ALTFREQ).
002300*    1.2    19/01/1995    ENZ      RESTRICAO DE ACESSO - OPCAO DE
002400*                                  LANCAMENTO EM LOTE SOMENTE
002500*                                  PARA USUARIO CADASTRADO NO
002600*                                  CARTAO DE PARAMETROS COM PAPEL
002700*                                  DE INSTRUTOR.
002800*    1.3    02/05/1995    ENZ      LEITURA DO CARTAO DE PARAMETROS
002900*                                  DO USUARIO VIA SYSIN, NO LUGAR
003000*                                  DE CONSTANTE NO PROGRAMA.
003100*    1.4    11/03/1996    JAM      CONTAGEM DE TENTATIVAS DE
003200*                                  ACESSO INVALIDO A OPCAO
003300*                                  RESTRITA - BLOQUEIA E VOLTA
003400*                                  PARA O MENU APOS 3 TENTATIVAS.
003500*    1.5    27/08/1997    JK       INCLUSAO DE DATA E HORA DO
003600*                                  SISTEMA NO CABECALHO DA TELA.
003700*    1.6    09/06/1998    ENZ      AJUSTE ANO 2000 - DATA DO
003800*                                  SISTEMA PASSA A SER EXIBIDA
003900*                                  COM 4 POSICOES DE ANO.
004000*    1.7    14/01/1999    ENZ      REVISAO GERAL PARA VIRADA DO
004100*                                  SECULO - TESTES DE DATA 2000.
004200*    1.8    30/10/2000    JAM      AJUSTE NO TEXTO DA MENSAGEM DE
004300*                                  RESPOSTA INVALIDA.
004400*    1.9    18/04/2001    JK       TROCADO NOME DOS EXECUTAVEIS
004500*                                  CHAMADOS (PUNCFREQ.EXE /
004600*                                  CONSFREQ.EXE / ALTFREQ.EXE).
004700*    2.0    05/02/2003    ENZ      REVISAO GERAL DO PROGRAMA.
004800*    2.1    18/02/2003    FER      POR DECISAO DA COORDENACAO,
004900*                                  O CONTROLE DE PAPEL PASSOU A
005000*                                  SER FEITO NA VALIDACAO DO
005100*                                  CARTAO DE PARAMETROS NO LOGON
005200*                                  (SISLOGON) - REMOVIDOS AQUI A
005300*                                  RESTRICAO POR PAPEL E O
005400*                                  BLOQUEIO POR TENTATIVAS (TELA-
005500*                                  RESTRITO), QUE DUPLICAVAM ESSE
005600*                                  CONTROLE - INCLUIDA CONTAGEM DE
005700*                                  RESPOSTAS INVALIDAS NO MENU
005800*                                  PARA O LOG DE OPERACAO.
005900*-----------------------------------------------------------------
006000 
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS LETRA-PAPEL IS "A" THRU "Z"
006600     UPSI-0 IS SW-MODO-BATCH.
006700 
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000 01  ws-opcao                  PIC X.
007100 01  ws-resp                   PIC X.
007200 01  ws-limpa-tela             PIC X(70) VALUE SPACES.
007300 01  ws-cont-opc-invalida      PIC 9(03) COMP VALUE ZERO.
007400 
007500 01  ws-parm-usuario.
007600     05  parm-cod-usuario      PIC X(09).
007700     05  parm-cod-usuario-n REDEFINES parm-cod-usuario
007800                               PIC 9(09).
007900     05  FILLER                PIC X(11).
008000 
008100 01  ws-data-sistema.
008200     05  ws-data-sis-aaaa      PIC 9(04).
008300     05  FILLER                PIC X(01) VALUE "-".
008400     05  ws-data-sis-mes       PIC 9(02).
008500     05  FILLER                PIC X(01) VALUE "-".
008600     05  ws-data-sis-dia       PIC 9(02).
008700 01  ws-data-sistema-r REDEFINES ws-data-sistema
008800                               PIC X(10).
008900 
009000 01  ws-hora-sistema.
009100     05  ws-hora-sis-hh        PIC 9(02).
009200     05  FILLER                PIC X(01) VALUE ":".
009300     05  ws-hora-sis-mm        PIC 9(02).
009400 01  ws-hora-sistema-r REDEFINES ws-hora-sistema
009500                               PIC X(05).
009600 
009700 SCREEN SECTION.
009800 01  TELA-MENU.
009900     05  BLANK SCREEN.
010000     05  LINE  02   COLUMN 02  VALUE "SISFREQ".
010100     05  LINE  02   COLUMN 20  VALUE
010200            "CONTROLE DE FREQUENCIA DE TREINAMENTO".
010300     05  LINE  02   COLUMN 72  VALUE "VRS 2.1".
010400     05  LINE  03   COLUMN 02  PIC X(09) USING parm-cod-usuario.
010500     05  LINE  03   COLUMN 12  PIC X(10) USING ws-data-sistema-r.
010600     05  LINE  03   COLUMN 23  PIC X(05) USING ws-hora-sistema-r.
010700     05  LINE  05   COLUMN 26  VALUE
010800            "M E N U * P R I N C I P A L".
010900     05  LINE  08   COLUMN 10  VALUE "B A T E R   P O N T O -------
011000 -                                  "----------------------[ ]".
011100     05  LINE  10   COLUMN 10  VALUE "C O N S U L T A R   F R E Q -
011200 -                                  "--------------------[ ]".
011300     05  LINE  12   COLUMN 10  VALUE "L A N C A M E N T O   L O T E
011400 -                                  "-----------------[ ]".
011500     05  LINE  14   COLUMN 10  VALUE "S A I R ----------------------
011600 -                                  "-------------------------[ ]".
011700     05  LINE  20   COLUMN 25  VALUE "MARQUE COM UM <X> A OPCAO".
011800 
011900 PROCEDURE DIVISION.
012000 
012100 0050-le-parametro.
012200*    LE O CARTAO DE PARAMETROS DO USUARIO LOGADO (CODIGO E
012300*    PAPEL) - SUBSTITUI A CHAMADA AO MODULO DE LOGIN, FORA DO
012400*    ESCOPO DESTE PROGRAMA.  [VRS 1.3 - ENZ]
012500     ACCEPT ws-parm-usuario FROM SYSIN.
012600     ACCEPT ws-data-sistema-r FROM DATE.
012700     ACCEPT ws-hora-sistema-r FROM TIME.
012800 
012900 0100-inicio.
013000     DISPLAY TELA-MENU.
013100 
013200 0200-bate-ponto.
013300     ACCEPT (08 66) ws-opcao WITH PROMPT AUTO-SKIP
013400     DISPLAY (23 03) ws-limpa-tela
013500     IF ws-opcao = "X" OR "x"
013600        CHAIN "PUNCFREQ.EXE".
013700     IF ws-opcao = SPACES
013800        GO TO 0300-consulta.
013900     ADD 1 TO ws-cont-opc-invalida
014000     DISPLAY (23 29) "RESPOSTA INVALIDA".
014100        GO TO 0200-bate-ponto.
014200 
014300 0300-consulta.
014400     ACCEPT (10 66) ws-opcao WITH PROMPT AUTO-SKIP
014500     DISPLAY (23 03) ws-limpa-tela
014600     IF ws-opcao = "X" OR "x"
014700        CHAIN "CONSFREQ.EXE".
014800     IF ws-opcao = SPACES
014900        GO TO 0400-lancamento-lote.
015000     ADD 1 TO ws-cont-opc-invalida
015100     DISPLAY (23 29) "RESPOSTA INVALIDA".
015200        GO TO 0300-consulta.
015300 
015400 0400-lancamento-lote.
015500     ACCEPT (12 66) ws-opcao WITH PROMPT AUTO-SKIP
015600     DISPLAY (23 03) ws-limpa-tela
015700     IF ws-opcao = "X" OR "x"
015800        CHAIN "ALTFREQ.EXE".
015900     IF ws-opcao = SPACES
016000        GO TO 0500-sair.
016100     ADD 1 TO ws-cont-opc-invalida
016200     DISPLAY (23 29) "RESPOSTA INVALIDA".
016300        GO TO 0400-lancamento-lote.
016400 
016500 0500-sair.
016600     ACCEPT (14 66) ws-opcao WITH PROMPT AUTO-SKIP
016700     DISPLAY (23 03) ws-limpa-tela
016800     IF ws-opcao = "X" OR "x"
016900        GO TO 0600-confirma.
017000     IF ws-opcao = SPACES
017100        GO TO 0100-inicio.
017200     ADD 1 TO ws-cont-opc-invalida
017300     DISPLAY (23 29) "RESPOSTA INVALIDA".
017400        GO TO 0500-sair.
017500 
017600 0600-confirma.
017700     DISPLAY (20 20)
017800         "ENTER - Continua     F - Finaliza  [ ? ]".
017900 
018000 0700-resp.
018100     ACCEPT (20 57) ws-resp WITH PROMPT AUTO-SKIP
018200     DISPLAY (23 03) ws-limpa-tela
018300     IF ws-resp = SPACES
018400        GO TO 0100-inicio.
018500     IF ws-resp = "F" OR "f"
018600        STOP RUN.
018700     ADD 1 TO ws-cont-opc-invalida
018800     DISPLAY (23 29) "RESPOSTA INVALIDA"
018900     GO TO 0700-resp.
