000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   ALTFREQ-COB.
000300 AUTHOR.       J. KOIKE.
000400 INSTALLATION. SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. NOVEMBRO 1994.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - CONFIDENCIAL.
000800*-----------------------------------------------------------------
000900*    ALTFREQ - ALTERACAO EM LOTE DA FREQUENCIA DO ALUNO (LMS)
001000*               RECEBE VARIOS DIAS DE TREINO DE UMA SO VEZ,
001100*               VALIDA TODOS ANTES DE GRAVAR QUALQUER UM (TUDO
001200*               OU NADA) E IMPRIME A LISTAGEM DE ERROS QUANDO O
001300*               LOTE FOR REJEITADO.
001400*-----------------------------------------------------------------
001500*    HISTORICO DE ALTERACOES
001600*    VRS    DATA          PROGR.   DESCRICAO
001700*-----------------------------------------------------------------
001800*    1.0    08/11/1994    JK       IMPLANTACAO INICIAL - LOTE DE
001900*                                  ATE 10 DIAS POR CHAMADA.
002000*    1.1    14/12/1994    ENZ      INCLUIDAS REGRAS B1/C1 DE
002100*                                  HORARIO PARCIALMENTE DIGITADO.
002200*    1.2    20/03/1995    ENZ      INCLUIDA REGRA D (SAIDA SEM
002300*                                  ENTRADA) E REGRA E (SAIDA
002400*                                  ANTERIOR A ENTRADA).
002500*    1.3    17/07/1995    JAM      INCLUIDA REGRA F (TEMPO LIVRE
002600*                                  MAIOR QUE O TEMPO CALCULADO) E
002700*                                  REGRA A (OBSERVACAO MUITO
002800*                                  LONGA) COMPARTILHANDO O MESMO
002900*                                  INDICADOR DE DISPARO UNICO.
003000*    1.4    02/02/1996    ENZ      LOTE PASSA A SER TUDO-OU-NADA:
003100*                                  SE HOUVER QUALQUER ERRO, NADA
003200*                                  E GRAVADO E A LISTFREQ E
003300*                                  IMPRESSA COM TODOS OS ERROS.
003400*    1.5    25/09/1996    JK       INCLUIDA ORDENACAO DA TABELA
003500*                                  DE ERROS POR CODIGO ANTES DE
003600*                                  IMPRIMIR (0700-ORDENA-ERROS).
003700*    1.6    11/02/1997    JAM      INCLUIDO RECALCULO DE STATUS
003800*                                  POR LINHA, RESPEITANDO STATUS
003900*                                  DE AUSENCIA JA LANCADO A MAO.
004000*    1.7    09/06/1998    ENZ      AJUSTE ANO 2000 - DATA DE
004100*                                  TREINO PASSA A GRAVAR ANO COM
004200*                                  4 POSICOES (AAAA-MM-DD).
004300*    1.8    14/01/1999    ENZ      REVISAO GERAL PARA VIRADA DO
004400*                                  SECULO - TESTES DE DATA 2000.
004500*    1.9    30/08/2001    JK       INCLUIDO CONTROLE DE PAGINA NA
004600*                                  LISTFREQ (MULTIPLOS LOTES POR
004700*                                  EXECUCAO).
004800*    2.0    19/11/2002    ENZ      REVISAO GERAL DO PROGRAMA.
004900*    2.1    12/02/2003    ENZ      CORRIGIDA MONTAGEM DE
005000*                                  min-livre-disp EM
005100*                                  8110-CONVERTE-LIVRE - SO
005200*                                  MOSTRAVA A FORMA COMPLETA
005300*                                  (hhH mmMIN); AGORA OMITE A
005400*                                  PARTE ZERADA (SO HORA OU SO
005500*                                  MINUTO) COMO NA CONSULTA.
005600*-----------------------------------------------------------------
005700 
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS LETRA-PAPEL IS "A" THRU "Z"
006300     UPSI-0 IS SW-MODO-BATCH.
006400 
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700 
006800     SELECT FREQALU  ASSIGN TO DISK
006900                   ORGANIZATION INDEXED
007000                   ACCESS MODE DYNAMIC
007100                   RECORD KEY chave-freq
007200                   FILE STATUS stat-freq-arq.
007300 
007400     SELECT LISTFREQ ASSIGN TO PRINTER.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800 
007900 FD  FREQALU
008000     LABEL RECORD STANDARD
008100     VALUE OF FILE-ID 'freqalu.dat'
008200     RECORD CONTAINS 320 CHARACTERS.
008300 
008400 01  REG-FREQALU.
008500     05  chave-freq.
008600         10  cod-aluno          PIC 9(09).
008700         10  data-treino.
008800             15  dt-tri-ano     PIC 9(04).
008900             15  FILLER         PIC X(01) VALUE "-".
009000             15  dt-tri-mes     PIC 9(02).
009100             15  FILLER         PIC X(01) VALUE "-".
009200             15  dt-tri-dia     PIC 9(02).
009300         10  data-treino-r REDEFINES data-treino
009400                                PIC X(10).
009500     05  data-afast             PIC X(10).
009600     05  hora-ini               PIC 9(02).
009700     05  min-ini                PIC 9(02).
009800     05  hora-fim               PIC 9(02).
009900     05  min-fim                PIC 9(02).
010000     05  hr-ini-reg             PIC X(04).
010100     05  hr-ini-reg-n REDEFINES hr-ini-reg
010200                                PIC 9(04).
010300     05  hr-fim-reg             PIC X(04).
010400     05  hr-fim-reg-n REDEFINES hr-fim-reg
010500                                PIC 9(04).
010600     05  min-livre              PIC 9(03).
010700     05  min-livre-disp         PIC X(20).
010800     05  cod-status             PIC 9(01).
010900     05  status-desc            PIC X(20).
011000     05  obs-dia                PIC X(100).
011100     05  nome-turma             PIC X(40).
011200     05  flag-hoje              PIC X(01).
011300     05  cod-conta              PIC 9(09).
011400     05  ind-exclusao           PIC 9(01).
011500     05  usr-criacao            PIC 9(09).
011600     05  dt-criacao             PIC X(19).
011700     05  usr-alter              PIC 9(09).
011800     05  dt-alter               PIC X(19).
011900     05  id-freq                PIC 9(09).
012000     05  FILLER                 PIC X(15).
012100 
012200 FD  LISTFREQ
012300     LABEL RECORD OMITTED.
012400 
012500 01  REG-LISTFREQ                  PIC X(90).
012600 
012700 WORKING-STORAGE SECTION.
012800 
012900 01  stat-freq-arq                 PIC X(02) VALUE SPACES.
013000 
013100 01  linha-branco                  PIC X(50) VALUE SPACES.
013200 
013300 77  ws-cod-aluno-parm             PIC 9(09) COMP VALUE ZEROS.
013400 77  ws-cod-conta-parm             PIC 9(09) COMP VALUE ZEROS.
013500 
013600 01  ws-parm-usuario.
013700     05  ws-parm-cod-usuario       PIC 9(09) VALUE ZEROS.
013800     05  FILLER                    PIC X(10) VALUE SPACES.
013900 
014000 01  ws-hora-sistema.
014100     05  ws-hr-sis                 PIC 9(02).
014200     05  ws-min-sis                PIC 9(02).
014300     05  ws-seg-sis                PIC 9(02).
014400     05  ws-cent-sis               PIC 9(02).
014500     05  FILLER                    PIC X(01) VALUE SPACES.
014600 
014700 01  ws-data-sistema.
014800     05  ws-ano-sis                PIC 9(04).
014900     05  ws-mes-sis                PIC 9(02).
015000     05  ws-dia-sis                PIC 9(02).
015100     05  FILLER                    PIC X(01) VALUE SPACES.
015200 
015300 01  ws-resp                       PIC X(01) VALUE SPACES.
015400 01  ws-retorno                    PIC X(02) VALUE SPACES.
015500     88  esc                       VALUE "01".
015600 
015700 01  hora-padrao-ini-h             PIC 9(02) VALUE 09.
015800 01  hora-padrao-ini-m             PIC 9(02) VALUE 00.
015900 01  hora-padrao-fim-h             PIC 9(02) VALUE 18.
016000 01  hora-padrao-fim-m             PIC 9(02) VALUE 00.
016100 
016200 77  ws-max-lote                   PIC 9(02) COMP VALUE 10.
016300 77  ws-qtd-lote                   PIC 9(02) COMP VALUE ZEROS.
016400 77  ws-ix-lote                    PIC 9(02) COMP VALUE ZEROS.
016500 77  ws-ix-prox                    PIC 9(02) COMP VALUE ZEROS.
016600*    ws-ix-disp E USADO SOMENTE PARA COMPOR O NUMERO DA LINHA
016700*    DENTRO DO COD-ERRO (STRING) - PRECISA SER DISPLAY, NAO COMP.
016800 77  ws-ix-disp                    PIC 9(02) VALUE ZEROS.
016900 01  ws-ini-ok                     PIC X(01) VALUE "N".
017000 01  ws-fim-ok                     PIC X(01) VALUE "N".
017100 
017200 77  ws-min-ini-lote                PIC 9(04) COMP VALUE ZEROS.
017300 77  ws-min-fim-lote                PIC 9(04) COMP VALUE ZEROS.
017400 77  ws-min-elapsed-lote            PIC 9(04) COMP VALUE ZEROS.
017500 
017600*    AREA DE TRABALHO PARA O CALCULO DE STATUS (8000-calcula-status-lote)
017700 01  ws-area-status.
017800     05  ws-min-total-ini          PIC 9(04) COMP.
017900     05  ws-min-total-fim          PIC 9(04) COMP.
018000     05  ws-min-total-pad-ini      PIC 9(04) COMP.
018100     05  ws-min-total-pad-fim      PIC 9(04) COMP.
018200     05  ws-ind-atraso             PIC X(01) VALUE "N".
018300         88  esta-atrasado         VALUE "Y".
018400     05  ws-ind-saida-ant          PIC X(01) VALUE "N".
018500         88  saiu-antecipado       VALUE "Y".
018600     05  ws-status-calculado       PIC 9(01) VALUE ZEROS.
018700     05  FILLER                    PIC X(05) VALUE SPACES.
018800 
018900*    AREA DE TRABALHO PARA A CONVERSAO DO TEMPO LIVRE (8100/8110)
019000*    DISPLAY - USADAS DIRETO NO STRING DE 8110-CONVERTE-LIVRE.
019100 01  ws-area-livre.
019200     05  ws-livre-hora             PIC 9(02).
019300     05  ws-livre-min              PIC 9(02).
019400     05  FILLER                    PIC X(03) VALUE SPACES.
019500 
019600*    INDICADORES DE DISPARO UNICO DAS REGRAS A/F, B1 E C1 - A
019700*    REGRA A COMPARTILHA O MESMO INDICADOR DA REGRA F (SE UMA
019800*    DAS DUAS JA DISPAROU NO LOTE, A OUTRA NAO DISPARA MAIS).
019900 01  ws-flag-a-f                   PIC X(01) VALUE "N".
020000     88  disparou-a-f              VALUE "Y".
020100 01  ws-flag-b1                    PIC X(01) VALUE "N".
020200     88  disparou-b1               VALUE "Y".
020300 01  ws-flag-c1                    PIC X(01) VALUE "N".
020400     88  disparou-c1               VALUE "Y".
020500 
020600*    LOTE DE DIAS DIGITADOS NA TELA, ATE ws-max-lote LINHAS, MAIS
020700*    OS DADOS DO REGISTRO JA EXISTENTE (SE HOUVER) PARA CADA DIA.
020800 01  tab-lote.
020900     05  item-lote OCCURS 10 TIMES.
021000         10  lt-data-treino        PIC X(10).
021100         10  lt-ini-h-ent          PIC X(02).
021200         10  lt-ini-h-ent-n REDEFINES lt-ini-h-ent
021300                                   PIC 9(02).
021400         10  lt-ini-m-ent          PIC X(02).
021500         10  lt-ini-m-ent-n REDEFINES lt-ini-m-ent
021600                                   PIC 9(02).
021700         10  lt-fim-h-ent          PIC X(02).
021800         10  lt-fim-h-ent-n REDEFINES lt-fim-h-ent
021900                                   PIC 9(02).
022000         10  lt-fim-m-ent          PIC X(02).
022100         10  lt-fim-m-ent-n REDEFINES lt-fim-m-ent
022200                                   PIC 9(02).
022300         10  lt-hr-ini-reg         PIC X(04).
022400         10  lt-hr-fim-reg         PIC X(04).
022500         10  lt-min-livre-ent      PIC X(03).
022600         10  lt-min-livre-ent-n REDEFINES lt-min-livre-ent
022700                                   PIC 9(03).
022800         10  lt-min-livre          PIC 9(03).
022900         10  lt-obs-entry          PIC X(120).
023000         10  lt-obs-dia            PIC X(100).
023100         10  lt-id-freq            PIC 9(09).
023200         10  lt-cod-status         PIC 9(01).
023300         10  lt-status-desc        PIC X(20).
023400         10  lt-nome-turma         PIC X(40).
023500         10  lt-cod-conta          PIC 9(09).
023600         10  lt-data-afast         PIC X(10).
023700         10  lt-usr-criacao        PIC 9(09).
023800         10  lt-dt-criacao         PIC X(19).
023900         10  FILLER                PIC X(10).
024000 
024100*    TABELA DE ERROS ACUMULADOS NA VALIDACAO DO LOTE (ERROR-ENTRY)
024200 01  tab-erro.
024300     05  item-erro OCCURS 50 TIMES.
024400         10  cod-erro              PIC X(04).
024500         10  msg-erro              PIC X(100).
024600 77  ws-qtd-erros                  PIC 9(02) COMP VALUE ZEROS.
024700 77  ws-i-ord                      PIC 9(02) COMP VALUE ZEROS.
024800 77  ws-j-ord                      PIC 9(02) COMP VALUE ZEROS.
024900 77  ws-j-ord-1                    PIC 9(02) COMP VALUE ZEROS.
025000 01  ws-erro-tmp.
025100     05  cod-erro-tmp              PIC X(04).
025200     05  msg-erro-tmp              PIC X(100).
025300 
025400 01  ws-str-erros                  PIC X(2500) VALUE SPACES.
025500 77  ws-ptr                        PIC 9(04) COMP VALUE 1.
025600 77  ws-ptr2                       PIC 9(04) COMP VALUE 1.
025700 01  ws-tok                        PIC X(110) VALUE SPACES.
025800 
025900*    TABELA RECONSTITUIDA A PARTIR DE ws-str-erros - MONTADA PARA
026000*    A IMPRESSAO DE 0800-IMPRIME-ERROS.
026100 01  tab-erro-disp.
026200     05  item-erro-disp OCCURS 50 TIMES.
026300         10  cod-erro-d            PIC X(04).
026400         10  msg-erro-d            PIC X(100).
026500 77  ws-qtd-erro-disp               PIC 9(02) COMP VALUE ZEROS.
026600 
026700 77  ws-cont-pg                    PIC 9(05) COMP VALUE ZEROS.
026800 
026900 01  CABE1.
027000     05  FILLER                    PIC X(10) VALUE "SISFREQ".
027100     05  FILLER                    PIC X(50) VALUE
027200         "LISTAGEM DE ERROS - ALTERACAO DE FREQUENCIA EM LOTE".
027300     05  FILLER                    PIC X(04) VALUE "PG.".
027400     05  pag-cabe1                 PIC ZZ9.
027500     05  FILLER                    PIC X(23) VALUE SPACES.
027600 
027700 01  CABE2.
027800     05  FILLER                    PIC X(05) VALUE SPACES.
027900     05  FILLER                    PIC X(11) VALUE "COD ALUNO: ".
028000     05  cabe2-aluno               PIC 9(09).
028100     05  FILLER                    PIC X(65) VALUE SPACES.
028200 
028300 01  CABE3.
028400     05  FILLER                    PIC X(05) VALUE SPACES.
028500     05  FILLER                    PIC X(08) VALUE "COD ERRO".
028600     05  FILLER                    PIC X(03) VALUE SPACES.
028700     05  FILLER                    PIC X(70) VALUE "MENSAGEM".
028800     05  FILLER                    PIC X(04) VALUE SPACES.
028900 
029000 01  DETAIL1.
029100     05  FILLER                    PIC X(05) VALUE SPACES.
029200     05  detail1-cod               PIC X(04).
029300     05  FILLER                    PIC X(07) VALUE SPACES.
029400     05  detail1-msg               PIC X(70).
029500     05  FILLER                    PIC X(04) VALUE SPACES.
029600 
029700 01  DETAIL2.
029800     05  FILLER                    PIC X(05) VALUE SPACES.
029900     05  FILLER                    PIC X(20) VALUE
030000         "LINHAS PROCESSADAS: ".
030100     05  detail2-qtd-lote          PIC ZZ9.
030200     05  FILLER                    PIC X(05) VALUE SPACES.
030300     05  FILLER                    PIC X(19) VALUE
030400         "ERROS ENCONTRADOS: ".
030500     05  detail2-qtd-erros         PIC ZZ9.
030600     05  FILLER                    PIC X(35) VALUE SPACES.
030700 
030800 SCREEN SECTION.
030900 01  TELA-LOTE.
031000     05  BLANK SCREEN.
031100     05  LINE 02 COLUMN 02   VALUE "SISFREQ".
031200     05  LINE 02 COLUMN 16   VALUE
031300         "ALTERACAO DE FREQUENCIA - LOTE DE DIAS".
031400     05  LINE 02 COLUMN 72   VALUE "VRS 2.0".
031500     05  LINE 04 COLUMN 05   VALUE "COD ALUNO  [.........]".
031600     05  LINE 06 COLUMN 05   VALUE "LINHA [..] DE [..]".
031700     05  LINE 08 COLUMN 05   VALUE
031800         "DATA TREINO (AAAA-MM-DD) [..........]".
031900     05  LINE 09 COLUMN 05   VALUE "HORA ENTRADA [..]:[..]".
032000     05  LINE 09 COLUMN 40   VALUE "HORA SAIDA [..]:[..]".
032100     05  LINE 10 COLUMN 05   VALUE
032200         "TEMPO LIVRE EM MINUTOS [...]".
032300     05  LINE 11 COLUMN 05   VALUE "OBSERVACAO [".
032400     05  LINE 11 COLUMN 58   VALUE "]".
032500 
032600 PROCEDURE DIVISION.
032700 
032800 0100-abre-freqalu.
032900     OPEN I-O FREQALU
033000     IF stat-freq-arq = "00"
033100        GO TO 0110-abre-listfreq.
033200     DISPLAY (20 20) "FREQALU.DAT INEXISTENTE".
033300     STOP RUN.
033400 
033500 0110-abre-listfreq.
033600     OPEN OUTPUT LISTFREQ
033700     GO TO 0200-tela.
033800 
033900 0200-tela.
034000     DISPLAY TELA-LOTE.
034100 
034200 0210-le-aluno.
034300     ACCEPT (04 17) ws-cod-aluno-parm WITH PROMPT AUTO-SKIP
034400     ACCEPT ws-retorno FROM ESCAPE KEY
034500     IF esc
034600        GO TO 0950-finaliza.
034700     IF ws-cod-aluno-parm = ZEROS
034800        GO TO 0950-finaliza.
034900 
035000 0300-entrada-lote.
035100     MOVE ZEROS TO ws-qtd-lote.
035200 
035300 0310-entrada-linha.
035400     ADD 1 TO ws-qtd-lote GIVING ws-ix-prox
035500     DISPLAY (06 12) ws-ix-prox
035600     DISPLAY (06 18) ws-max-lote
035700     ACCEPT (08 31) lt-data-treino (ws-ix-prox) WITH PROMPT
035800                                                  AUTO-SKIP
035900     ACCEPT ws-retorno FROM ESCAPE KEY
036000     IF esc OR lt-data-treino (ws-ix-prox) = SPACES
036100        GO TO 0390-fim-entrada.
036200     PERFORM 0400-carrega-lote THRU 0400-carrega-lote-exit.
036300     ACCEPT (09 19) lt-ini-h-ent (ws-ix-prox) WITH PROMPT
036400                                                AUTO-SKIP
036500     ACCEPT (09 23) lt-ini-m-ent (ws-ix-prox) WITH PROMPT
036600                                                AUTO-SKIP
036700     ACCEPT (09 52) lt-fim-h-ent (ws-ix-prox) WITH PROMPT
036800                                                AUTO-SKIP
036900     ACCEPT (09 56) lt-fim-m-ent (ws-ix-prox) WITH PROMPT
037000                                                AUTO-SKIP
037100     ACCEPT (10 29) lt-min-livre-ent (ws-ix-prox) WITH PROMPT
037200                                                    AUTO-SKIP
037300     ACCEPT (11 18) lt-obs-entry (ws-ix-prox) WITH PROMPT
037400                                                AUTO-SKIP
037500     MOVE ws-ix-prox TO ws-qtd-lote
037600     IF ws-qtd-lote = ws-max-lote
037700        GO TO 0390-fim-entrada.
037800     GO TO 0310-entrada-linha.
037900 
038000 0400-carrega-lote.
038100     MOVE ws-cod-aluno-parm TO cod-aluno
038200     MOVE lt-data-treino (ws-ix-prox) TO data-treino-r
038300     MOVE ws-cod-conta-parm TO lt-cod-conta (ws-ix-prox)
038400     READ FREQALU INVALID KEY
038500        MOVE ZEROS TO lt-id-freq (ws-ix-prox)
038600        MOVE ZEROS TO lt-cod-status (ws-ix-prox)
038700        MOVE SPACES TO lt-status-desc (ws-ix-prox)
038800        MOVE SPACES TO lt-nome-turma (ws-ix-prox)
038900        MOVE SPACES TO lt-data-afast (ws-ix-prox)
039000        MOVE ZEROS TO lt-usr-criacao (ws-ix-prox)
039100        MOVE SPACES TO lt-dt-criacao (ws-ix-prox)
039200        GO TO 0400-carrega-lote-exit.
039300     MOVE id-freq      TO lt-id-freq (ws-ix-prox)
039400     MOVE cod-status   TO lt-cod-status (ws-ix-prox)
039500     MOVE status-desc  TO lt-status-desc (ws-ix-prox)
039600     MOVE nome-turma   TO lt-nome-turma (ws-ix-prox)
039700     MOVE data-afast   TO lt-data-afast (ws-ix-prox)
039800     MOVE usr-criacao  TO lt-usr-criacao (ws-ix-prox)
039900     MOVE dt-criacao   TO lt-dt-criacao (ws-ix-prox).
040000 0400-carrega-lote-exit.
040100     EXIT.
040200 
040300 0390-fim-entrada.
040400     EXIT.
040500 
040600 0500-valida-linha.
040700     MOVE "N" TO ws-flag-a-f
040800     MOVE "N" TO ws-flag-b1
040900     MOVE "N" TO ws-flag-c1
041000     MOVE ZEROS TO ws-qtd-erros
041100     IF ws-qtd-lote = ZEROS
041200        GO TO 1300-continua.
041300     MOVE 1 TO ws-ix-lote.
041400 
041500 0510-valida-campos.
041600     SUBTRACT 1 FROM ws-ix-lote GIVING ws-ix-disp.
041700*    PASSO B1 - HORARIO DE ENTRADA PARCIALMENTE DIGITADO
041800     IF lt-ini-h-ent (ws-ix-lote) = SPACES
041900        AND lt-ini-m-ent (ws-ix-lote) = SPACES
042000        MOVE SPACES TO lt-hr-ini-reg (ws-ix-lote)
042100        MOVE "N" TO ws-ini-ok
042200     ELSE
042300        IF lt-ini-h-ent (ws-ix-lote) = SPACES
042400           OR lt-ini-m-ent (ws-ix-lote) = SPACES
042500           PERFORM 0521-erro-b1 THRU 0521-erro-b1-exit
042600           MOVE SPACES TO lt-hr-ini-reg (ws-ix-lote)
042700           MOVE "N" TO ws-ini-ok
042800        ELSE
042900           STRING lt-ini-h-ent (ws-ix-lote)
043000                  lt-ini-m-ent (ws-ix-lote)
043100                  DELIMITED BY SIZE
043200                  INTO lt-hr-ini-reg (ws-ix-lote)
043300           MOVE "S" TO ws-ini-ok.
043400*    PASSO C1 - HORARIO DE SAIDA PARCIALMENTE DIGITADO
043500     IF lt-fim-h-ent (ws-ix-lote) = SPACES
043600        AND lt-fim-m-ent (ws-ix-lote) = SPACES
043700        MOVE SPACES TO lt-hr-fim-reg (ws-ix-lote)
043800        MOVE "N" TO ws-fim-ok
043900     ELSE
044000        IF lt-fim-h-ent (ws-ix-lote) = SPACES
044100           OR lt-fim-m-ent (ws-ix-lote) = SPACES
044200           PERFORM 0522-erro-c1 THRU 0522-erro-c1-exit
044300           MOVE SPACES TO lt-hr-fim-reg (ws-ix-lote)
044400           MOVE "N" TO ws-fim-ok
044500        ELSE
044600           STRING lt-fim-h-ent (ws-ix-lote)
044700                  lt-fim-m-ent (ws-ix-lote)
044800                  DELIMITED BY SIZE
044900                  INTO lt-hr-fim-reg (ws-ix-lote)
045000           MOVE "S" TO ws-fim-ok.
045100*    TEMPO LIVRE DIGITADO - EM BRANCO VALE ZERO
045200     IF lt-min-livre-ent (ws-ix-lote) = SPACES
045300        MOVE ZEROS TO lt-min-livre (ws-ix-lote)
045400     ELSE
045500        MOVE lt-min-livre-ent-n (ws-ix-lote)
045600                             TO lt-min-livre (ws-ix-lote).
045700*    PASSO A - OBSERVACAO EXCEDE 100 CARACTERES (COMPARTILHA O
045800*    INDICADOR DE DISPARO COM A REGRA F)
045900     IF lt-obs-entry (ws-ix-lote) (101:20) NOT = SPACES
046000        PERFORM 0523-erro-a THRU 0523-erro-a-exit.
046100     MOVE lt-obs-entry (ws-ix-lote) (1:100)
046200                      TO lt-obs-dia (ws-ix-lote).
046300*    RECALCULO DE STATUS - SO SE ALGUM HORARIO FOI INFORMADO E O
046400*    STATUS ATUAL NAO FOR AUSENCIA LANCADA A MAO
046500     IF (ws-ini-ok = "S" OR ws-fim-ok = "S")
046600        AND lt-status-desc (ws-ix-lote) NOT = "AUSENTE"
046700        PERFORM 8000-calcula-status-lote
046800           THRU 8000-calcula-status-lote-exit.
046900*    PASSO D - SAIDA SEM ENTRADA
047000     IF ws-ini-ok = "N" AND ws-fim-ok = "S"
047100        PERFORM 0524-erro-d THRU 0524-erro-d-exit.
047200*    PASSOS E E F - SO QUANDO ENTRADA E SAIDA FORAM DIGITADAS
047300     IF ws-ini-ok = "S" AND ws-fim-ok = "S"
047400        MULTIPLY lt-ini-h-ent-n (ws-ix-lote) BY 60
047500                            GIVING ws-min-ini-lote
047600        ADD lt-ini-m-ent-n (ws-ix-lote) TO ws-min-ini-lote
047700        MULTIPLY lt-fim-h-ent-n (ws-ix-lote) BY 60
047800                            GIVING ws-min-fim-lote
047900        ADD lt-fim-m-ent-n (ws-ix-lote) TO ws-min-fim-lote
048000        IF ws-min-fim-lote < ws-min-ini-lote
048100           PERFORM 0525-erro-e THRU 0525-erro-e-exit
048200        ELSE
048300           SUBTRACT ws-min-ini-lote FROM ws-min-fim-lote
048400                               GIVING ws-min-elapsed-lote
048500           IF lt-min-livre (ws-ix-lote) > ws-min-elapsed-lote
048600              PERFORM 0526-erro-f THRU 0526-erro-f-exit.
048700     IF ws-ix-lote < ws-qtd-lote
048800        ADD 1 TO ws-ix-lote
048900        GO TO 0510-valida-campos.
049000     GO TO 0560-valida-linha-exit.
049100 
049200 0521-erro-b1.
049300     IF disparou-b1
049400        GO TO 0521-erro-b1-exit.
049500     MOVE "Y" TO ws-flag-b1
049600     ADD 1 TO ws-qtd-erros
049700     IF lt-ini-h-ent (ws-ix-lote) = SPACES
049800        STRING "bh" ws-ix-disp DELIMITED BY SIZE
049900                    INTO cod-erro (ws-qtd-erros)
050000        MOVE "HORA DE ENTRADA NAO INFORMADA"
050100                            TO msg-erro (ws-qtd-erros)
050200     ELSE
050300        STRING "bm" ws-ix-disp DELIMITED BY SIZE
050400                    INTO cod-erro (ws-qtd-erros)
050500        MOVE "MINUTO DE ENTRADA NAO INFORMADO"
050600                            TO msg-erro (ws-qtd-erros).
050700 0521-erro-b1-exit.
050800     EXIT.
050900 
051000 0522-erro-c1.
051100     IF disparou-c1
051200        GO TO 0522-erro-c1-exit.
051300     MOVE "Y" TO ws-flag-c1
051400     ADD 1 TO ws-qtd-erros
051500     IF lt-fim-h-ent (ws-ix-lote) = SPACES
051600        STRING "ch" ws-ix-disp DELIMITED BY SIZE
051700                    INTO cod-erro (ws-qtd-erros)
051800        MOVE "HORA DE SAIDA NAO INFORMADA"
051900                            TO msg-erro (ws-qtd-erros)
052000     ELSE
052100        STRING "cm" ws-ix-disp DELIMITED BY SIZE
052200                    INTO cod-erro (ws-qtd-erros)
052300        MOVE "MINUTO DE SAIDA NAO INFORMADO"
052400                            TO msg-erro (ws-qtd-erros).
052500 0522-erro-c1-exit.
052600     EXIT.
052700 
052800 0523-erro-a.
052900     IF disparou-a-f
053000        GO TO 0523-erro-a-exit.
053100     MOVE "Y" TO ws-flag-a-f
053200     ADD 1 TO ws-qtd-erros
053300     MOVE SPACES TO cod-erro (ws-qtd-erros)
053400     STRING "a" ws-ix-disp DELIMITED BY SIZE
053500                 INTO cod-erro (ws-qtd-erros)
053600     MOVE "OBSERVACAO EXCEDE O TAMANHO MAXIMO DE 100 CARACTERES"
053700                         TO msg-erro (ws-qtd-erros).
053800 0523-erro-a-exit.
053900     EXIT.
054000 
054100 0524-erro-d.
054200     ADD 1 TO ws-qtd-erros
054300     MOVE SPACES TO cod-erro (ws-qtd-erros)
054400     STRING "d" ws-ix-disp DELIMITED BY SIZE
054500                 INTO cod-erro (ws-qtd-erros)
054600     MOVE "HORA DE SAIDA INFORMADA SEM HORA DE ENTRADA"
054700                         TO msg-erro (ws-qtd-erros).
054800 0524-erro-d-exit.
054900     EXIT.
055000 
055100 0525-erro-e.
055200     ADD 1 TO ws-qtd-erros
055300     MOVE SPACES TO cod-erro (ws-qtd-erros)
055400     STRING "e" ws-ix-disp DELIMITED BY SIZE
055500                 INTO cod-erro (ws-qtd-erros)
055600     MOVE "HORA DE SAIDA ANTERIOR A HORA DE ENTRADA"
055700                         TO msg-erro (ws-qtd-erros).
055800 0525-erro-e-exit.
055900     EXIT.
056000 
056100 0526-erro-f.
056200     IF disparou-a-f
056300        GO TO 0526-erro-f-exit.
056400     MOVE "Y" TO ws-flag-a-f
056500     ADD 1 TO ws-qtd-erros
056600     MOVE SPACES TO cod-erro (ws-qtd-erros)
056700     STRING "f" ws-ix-disp DELIMITED BY SIZE
056800                 INTO cod-erro (ws-qtd-erros)
056900     MOVE "TEMPO LIVRE MAIOR QUE O TEMPO DE TREINAMENTO CALCULADO"
057000                         TO msg-erro (ws-qtd-erros).
057100 0526-erro-f-exit.
057200     EXIT.
057300 
057400 0560-valida-linha-exit.
057500     EXIT.
057600 
057700 0600-verifica-resultado.
057800     IF ws-qtd-erros > ZEROS
057900        GO TO 0650-rejeita-lote.
058000     GO TO 0900-grava-lote.
058100 
058200 0650-rejeita-lote.
058300     PERFORM 0700-ordena-erros THRU 0700-ordena-erros-exit.
058400     PERFORM 0680-monta-string THRU 0680-monta-string-exit.
058500     PERFORM 0750-separa-erros THRU 0750-separa-erros-exit.
058600     PERFORM 0800-imprime-erros THRU 0800-imprime-erros-exit.
058700     DISPLAY (22 10) linha-branco
058800     DISPLAY (22 10) "LOTE REJEITADO - VER LISTFREQ PARA OS ERROS"
058900     GO TO 1300-continua.
059000 
059100 0680-monta-string.
059200     MOVE SPACES TO ws-str-erros
059300     MOVE 1 TO ws-ptr
059400     MOVE 1 TO ws-i-ord.
059500 0685-monta-string-prox.
059600     STRING cod-erro (ws-i-ord) DELIMITED BY SPACE
059700            "_"                 DELIMITED BY SIZE
059800            msg-erro (ws-i-ord) DELIMITED BY "  "
059900            ";"                 DELIMITED BY SIZE
060000            INTO ws-str-erros WITH POINTER ws-ptr.
060100     IF ws-i-ord < ws-qtd-erros
060200        ADD 1 TO ws-i-ord
060300        GO TO 0685-monta-string-prox.
060400     GO TO 0680-monta-string-exit.
060500 0680-monta-string-exit.
060600     EXIT.
060700 
060800*-----------------------------------------------------------------
060900*    0700-ordena-erros - ORDENACAO POR INSERCAO DA TAB-ERRO PELO
061000*    1O CARACTERE DO COD-ERRO (ESTAVEL). NAO USA O VERBO SORT
061100*    PORQUE A TABELA VIVE NA WORKING-STORAGE, NAO EM ARQUIVO.
061200*-----------------------------------------------------------------
061300 0700-ordena-erros.
061400     IF ws-qtd-erros < 2
061500        GO TO 0700-ordena-erros-exit.
061600     MOVE 2 TO ws-i-ord.
061700 0710-ordena-linha.
061800     MOVE cod-erro (ws-i-ord) TO cod-erro-tmp
061900     MOVE msg-erro (ws-i-ord) TO msg-erro-tmp
062000     MOVE ws-i-ord TO ws-j-ord.
062100 0720-ordena-desloca.
062200     IF ws-j-ord = 1
062300        GO TO 0730-ordena-insere.
062400     SUBTRACT 1 FROM ws-j-ord GIVING ws-j-ord-1
062500     IF cod-erro-tmp (1:1) NOT < cod-erro (ws-j-ord-1) (1:1)
062600        GO TO 0730-ordena-insere.
062700     MOVE cod-erro (ws-j-ord-1) TO cod-erro (ws-j-ord)
062800     MOVE msg-erro (ws-j-ord-1) TO msg-erro (ws-j-ord)
062900     MOVE ws-j-ord-1 TO ws-j-ord
063000     GO TO 0720-ordena-desloca.
063100 0730-ordena-insere.
063200     MOVE cod-erro-tmp TO cod-erro (ws-j-ord)
063300     MOVE msg-erro-tmp TO msg-erro (ws-j-ord)
063400     IF ws-i-ord < ws-qtd-erros
063500        ADD 1 TO ws-i-ord
063600        GO TO 0710-ordena-linha.
063700     GO TO 0700-ordena-erros-exit.
063800 0700-ordena-erros-exit.
063900     EXIT.
064000 
064100*-----------------------------------------------------------------
064200*    0750-SEPARA-ERROS - RECONSTITUI A
064300*    TAB-ERRO-DISP A PARTIR DA STRING UNICA ws-str-erros DEVOLVIDA
064400*    PELA VALIDACAO DO LOTE (CADA TOKEN "<COD>_<MENSAGEM>" ATE O
064500*    PROXIMO ";").
064600*-----------------------------------------------------------------
064700 0750-separa-erros.
064800     MOVE ZEROS TO ws-qtd-erro-disp
064900     MOVE 1 TO ws-ptr2.
065000 0760-separa-proximo.
065100     MOVE SPACES TO ws-tok
065200     UNSTRING ws-str-erros DELIMITED BY ";"
065300         INTO ws-tok
065400         WITH POINTER ws-ptr2.
065500     IF ws-tok = SPACES
065600        GO TO 0750-separa-erros-exit.
065700     ADD 1 TO ws-qtd-erro-disp
065800     UNSTRING ws-tok DELIMITED BY "_"
065900         INTO cod-erro-d (ws-qtd-erro-disp)
066000              msg-erro-d (ws-qtd-erro-disp)
066100     IF ws-qtd-erro-disp < ws-qtd-erros
066200        GO TO 0760-separa-proximo.
066300     GO TO 0750-separa-erros-exit.
066400 0750-separa-erros-exit.
066500     EXIT.
066600 
066700*-----------------------------------------------------------------
066800*    0800-imprime-erros - IMPRIME A LISTFREQ COM O CABECALHO
066900*    (CABE1/CABE2/CABE3), UMA LINHA POR ERRO (DETAIL1) E A LINHA
067000*    DE RESUMO (DETAIL2), NO ESTILO DE CABECALHO/DETALHE USADO
067100*    NOS RELATORIOS DO SISTEMA.
067200*-----------------------------------------------------------------
067300 0800-imprime-erros.
067400     ADD 1 TO ws-cont-pg
067500     MOVE ws-cont-pg TO pag-cabe1
067600     MOVE ws-cod-aluno-parm TO cabe2-aluno
067700     WRITE REG-LISTFREQ FROM CABE1 AFTER PAGE
067800     WRITE REG-LISTFREQ FROM CABE2 AFTER 2
067900     WRITE REG-LISTFREQ FROM CABE3 AFTER 2
068000     MOVE 1 TO ws-i-ord.
068100 0810-imprime-proximo.
068200     MOVE cod-erro-d (ws-i-ord) TO detail1-cod
068300     MOVE msg-erro-d (ws-i-ord) TO detail1-msg
068400     WRITE REG-LISTFREQ FROM DETAIL1 AFTER 1
068500     IF ws-i-ord < ws-qtd-erro-disp
068600        ADD 1 TO ws-i-ord
068700        GO TO 0810-imprime-proximo.
068800     MOVE ws-qtd-lote  TO detail2-qtd-lote
068900     MOVE ws-qtd-erros TO detail2-qtd-erros
069000     WRITE REG-LISTFREQ FROM DETAIL2 AFTER 2.
069100 0800-imprime-erros-exit.
069200     EXIT.
069300 
069400*-----------------------------------------------------------------
069500*    0900-grava-lote - NENHUM ERRO NO LOTE. GRAVA (INCLUSAO OU
069600*    ALTERACAO) CADA LINHA DO LOTE NO FREQALU.DAT.
069700*-----------------------------------------------------------------
069800 0900-grava-lote.
069900     MOVE 1 TO ws-ix-lote.
070000 0910-grava-proxima.
070100     MOVE ws-cod-aluno-parm          TO cod-aluno
070200     MOVE lt-data-treino (ws-ix-lote) TO data-treino-r
070300     MOVE lt-hr-ini-reg (ws-ix-lote)  TO hr-ini-reg
070400     MOVE lt-hr-fim-reg (ws-ix-lote)  TO hr-fim-reg
070500     IF hr-ini-reg = SPACES
070600        MOVE ZEROS TO hora-ini min-ini
070700     ELSE
070800        MOVE hr-ini-reg (1:2) TO hora-ini
070900        MOVE hr-ini-reg (3:2) TO min-ini.
071000     IF hr-fim-reg = SPACES
071100        MOVE ZEROS TO hora-fim min-fim
071200     ELSE
071300        MOVE hr-fim-reg (1:2) TO hora-fim
071400        MOVE hr-fim-reg (3:2) TO min-fim.
071500     MOVE lt-min-livre (ws-ix-lote)   TO min-livre
071600     MOVE lt-cod-status (ws-ix-lote)  TO cod-status
071700     MOVE lt-status-desc (ws-ix-lote) TO status-desc
071800     MOVE lt-obs-dia (ws-ix-lote)     TO obs-dia
071900     MOVE lt-nome-turma (ws-ix-lote)  TO nome-turma
072000     MOVE lt-data-afast (ws-ix-lote)  TO data-afast
072100     MOVE lt-cod-conta (ws-ix-lote)   TO cod-conta
072200     MOVE "N"                        TO flag-hoje
072300     MOVE ZEROS                      TO ind-exclusao
072400     PERFORM 8100-calcula-livre THRU 8100-calcula-livre-exit
072500     ACCEPT ws-data-sistema FROM DATE YYYYMMDD
072600     ACCEPT ws-hora-sistema FROM TIME
072700     MOVE ws-parm-cod-usuario TO usr-alter
072800     STRING ws-ano-sis "-" ws-mes-sis "-" ws-dia-sis " "
072900            ws-hr-sis ":" ws-min-sis ":" ws-seg-sis
073000            DELIMITED BY SIZE INTO dt-alter
073100     IF lt-id-freq (ws-ix-lote) = ZEROS
073200        MOVE ZEROS TO id-freq
073300        MOVE ws-parm-cod-usuario TO usr-criacao
073400        MOVE dt-alter TO dt-criacao
073500        WRITE REG-FREQALU
073600     ELSE
073700        MOVE lt-id-freq (ws-ix-lote) TO id-freq
073800        MOVE lt-usr-criacao (ws-ix-lote) TO usr-criacao
073900        MOVE lt-dt-criacao (ws-ix-lote) TO dt-criacao
074000        REWRITE REG-FREQALU.
074100     IF ws-ix-lote < ws-qtd-lote
074200        ADD 1 TO ws-ix-lote
074300        GO TO 0910-grava-proxima.
074400     DISPLAY (22 10) linha-branco
074500     DISPLAY (22 10) "LOTE GRAVADO COM SUCESSO".
074600 0900-grava-lote-exit.
074700     EXIT.
074800 
074900 1300-continua.
075000     DISPLAY (24 20) "DESEJA ALTERAR OUTRO LOTE ? (S/N) [ ]".
075100 
075200 1310-resp-continua.
075300     ACCEPT (24 58) ws-resp WITH PROMPT AUTO-SKIP
075400     DISPLAY (22 10) linha-branco
075500     DISPLAY (24 20) linha-branco
075600     IF ws-resp = "S" OR "s"
075700        GO TO 0200-tela.
075800     IF ws-resp = "N" OR "n"
075900        GO TO 0950-finaliza.
076000     DISPLAY (24 20) "RESPOSTA INVALIDA"
076100     GO TO 1310-resp-continua.
076200 
076300 0950-finaliza.
076400     CLOSE FREQALU
076500     CLOSE LISTFREQ
076600     CHAIN 'menufreq.exe'.
076700 
076800*-----------------------------------------------------------------
076900*    8000-CALCULA-STATUS-LOTE - CALCULA O STATUS DO DIA APLICADO
077000*    A LINHA ws-ix-lote DO LOTE. COMPARA OS HORARIOS DIGITADOS
077100*    CONTRA hora-padrao-ini-h/M E hora-padrao-fim-h/M.
077200*-----------------------------------------------------------------
077300 8000-calcula-status-lote.
077400     MOVE ZEROS TO ws-status-calculado
077500     MOVE "N" TO ws-ind-atraso
077600     MOVE "N" TO ws-ind-saida-ant.
077700*    OS HORARIOS PADRAO SAO CONSTANTES NO SISFREQ - NUNCA EM
077800*    BRANCO - MAS O TESTE E MANTIDO PARA FIDELIDADE A REGRA.
077900     IF hora-padrao-ini-h = ZEROS AND hora-padrao-ini-m = ZEROS
078000        AND hora-padrao-fim-h = ZEROS AND hora-padrao-fim-m = ZEROS
078100        GO TO 8000-calcula-status-lote-exit.
078200     MULTIPLY hora-padrao-ini-h BY 60 GIVING ws-min-total-pad-ini
078300     ADD hora-padrao-ini-m TO ws-min-total-pad-ini
078400     MULTIPLY hora-padrao-fim-h BY 60 GIVING ws-min-total-pad-fim
078500     ADD hora-padrao-fim-m TO ws-min-total-pad-fim.
078600     IF ws-ini-ok = "S"
078700        MULTIPLY lt-ini-h-ent-n (ws-ix-lote) BY 60
078800                            GIVING ws-min-total-ini
078900        ADD lt-ini-m-ent-n (ws-ix-lote) TO ws-min-total-ini
079000        IF ws-min-total-ini > ws-min-total-pad-ini
079100           MOVE "Y" TO ws-ind-atraso.
079200     IF ws-fim-ok = "S"
079300        MULTIPLY lt-fim-h-ent-n (ws-ix-lote) BY 60
079400                            GIVING ws-min-total-fim
079500        ADD lt-fim-m-ent-n (ws-ix-lote) TO ws-min-total-fim
079600        IF ws-min-total-fim < ws-min-total-pad-fim
079700           MOVE "Y" TO ws-ind-saida-ant.
079800     IF esta-atrasado AND saiu-antecipado
079900        MOVE 3 TO ws-status-calculado
080000     ELSE
080100        IF esta-atrasado
080200           MOVE 1 TO ws-status-calculado
080300        ELSE
080400           IF saiu-antecipado
080500              MOVE 2 TO ws-status-calculado
080600           ELSE
080700              MOVE ZEROS TO ws-status-calculado.
080800     MOVE ws-status-calculado TO lt-cod-status (ws-ix-lote)
080900     PERFORM 8050-desc-status THRU 8050-desc-status-exit.
081000 8000-calcula-status-lote-exit.
081100     EXIT.
081200 
081300 8050-desc-status.
081400     IF ws-status-calculado = 1
081500        MOVE "ATRASO" TO lt-status-desc (ws-ix-lote)
081600     ELSE
081700        IF ws-status-calculado = 2
081800           MOVE "SAIDA ANTECIPADA" TO lt-status-desc (ws-ix-lote)
081900        ELSE
082000           IF ws-status-calculado = 3
082100              MOVE "ATRASO/SAIDA ANTECIP."
082200                                TO lt-status-desc (ws-ix-lote)
082300           ELSE
082400              MOVE "NORMAL" TO lt-status-desc (ws-ix-lote).
082500 8050-desc-status-exit.
082600     EXIT.
082700 
082800*-----------------------------------------------------------------
082900*    8100-CALCULA-LIVRE / 8110-CONVERTE-LIVRE - MONTA A
083000*    COLUNA DE EXIBICAO min-livre-disp ANTES DE GRAVAR O REGISTRO.
083100*-----------------------------------------------------------------
083200 8100-calcula-livre.
083300     MOVE SPACES TO min-livre-disp
083400     IF min-livre = ZEROS
083500        GO TO 8100-calcula-livre-exit.
083600     DIVIDE min-livre BY 60 GIVING ws-livre-hora
083700                            REMAINDER ws-livre-min.
083800     PERFORM 8110-converte-livre THRU 8110-converte-livre-exit.
083900 8100-calcula-livre-exit.
084000     EXIT.
084100 
084200 8110-converte-livre.
084300*    SE O LIVRE FOR MULTIPLO EXATO DE 60 MOSTRA SO HORAS; SE FOR
084400*    MENOR QUE 1 HORA MOSTRA SO MINUTOS; NOS DEMAIS CASOS MOSTRA
084500*    AS DUAS PARTES (hhH mmMIN).                      [VRS 2.1]
084600     IF ws-livre-hora = ZEROS
084700        STRING ws-livre-min "MIN" DELIMITED BY SIZE
084800               INTO min-livre-disp
084900        GO TO 8110-converte-livre-exit.
085000     IF ws-livre-min = ZEROS
085100        STRING ws-livre-hora "H" DELIMITED BY SIZE
085200               INTO min-livre-disp
085300        GO TO 8110-converte-livre-exit.
085400     STRING ws-livre-hora "H" ws-livre-min "MIN"
085500            DELIMITED BY SIZE INTO min-livre-disp.
085600 8110-converte-livre-exit.
085700     EXIT.
