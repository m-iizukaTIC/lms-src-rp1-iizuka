000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PUNCFREQ-COB.
000300 AUTHOR.       J. KOIKE.
000400 INSTALLATION. SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. AGOSTO 1994.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - CONFIDENCIAL.
000800*-----------------------------------------------------------------
000900*    PUNCFREQ - BATIDA DE PONTO DE TREINAMENTO DO ALUNO (LMS)
001000*               REGISTRA ENTRADA E SAIDA DO ALUNO NO DIA DE
001100*               TREINAMENTO, CALCULA O STATUS (ATRASO / SAIDA
001200*               ANTECIPADA) E GRAVA O REGISTRO DE FREQUENCIA.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    VRS    DATA          PROGR.   DESCRICAO
001600*-----------------------------------------------------------------
001700*    1.0    22/08/1994    JK       IMPLANTACAO INICIAL - SOMENTE
001800*                                  BATIDA DE ENTRADA.
001900*    1.1    04/09/1994    JK       INCLUIDA BATIDA DE SAIDA E
002000*                                  CALCULO DE STATUS DE ATRASO.
002100*    1.2    19/01/1995    ENZ      INCLUIDA VALIDACAO DE PAPEL
002200*                                  DO USUARIO (SO ALUNO BATE
002300*                                  PONTO).
002400*    1.3    02/05/1995    ENZ      INCLUIDA VERIFICACAO DE DIA
002500*                                  DE TREINAMENTO (TURMA X DATA)
002600*                                  ANTES DA BATIDA.
002700*    1.4    11/03/1996    JAM      CORRIGIDO CALCULO DE STATUS
002800*                                  QUANDO HORA DE SAIDA IGUAL A
002900*                                  HORA PADRAO (NAO E ATRASO).
003000*    1.5    27/08/1997    JK       REJEITA SAIDA SE ENTRADA EM
003100*                                  BRANCO OU JA BATEU SAIDA.
003200*    1.6    09/06/1998    ENZ      AJUSTE ANO 2000 - DATA DE
003300*                                  TREINAMENTO PASSA A GRAVAR
003400*                                  ANO COM 4 POSICOES (AAAA-MM-DD)
003500*                                  EM VEZ DE 2 POSICOES.
003600*    1.7    14/01/1999    ENZ      REVISAO GERAL PARA VIRADA DO
003700*                                  SECULO - TESTES DE DATA 2000.
003800*    1.8    30/10/2000    JAM      REJEITA SAIDA SE HORA DE
003900*                                  ENTRADA REGISTRADA FOR MAIOR
004000*                                  QUE A HORA ATUAL.
004100*    1.9    18/04/2001    JK       TROCADO ARQUIVO DE TURMA PARA
004200*                                  ORGANIZACAO INDEXADA (SECAO.DAT)
004300*    2.0    05/02/2003    ENZ      REVISAO - ULTIMA MANUTENCAO
004400*                                  DESTE PROGRAMA.
004500*-----------------------------------------------------------------
004600 
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS LETRA-PAPEL IS "A" THRU "Z"
005200     UPSI-0 IS SW-MODO-BATCH.
005300 
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600 
005700     SELECT FREQALU ASSIGN TO DISK
005800                   ORGANIZATION INDEXED
005900                   ACCESS MODE DYNAMIC
006000                   RECORD KEY chave-freq
006100                   FILE STATUS stat-freq-arq.
006200 
006300     SELECT SECAO   ASSIGN TO DISK
006400                   ORGANIZATION INDEXED
006500                   ACCESS MODE DYNAMIC
006600                   RECORD KEY chave-secao
006700                   FILE STATUS stat-sec-arq.
006800 
006900 DATA DIVISION.
007000 FILE SECTION.
007100 
007200 FD  FREQALU
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID 'freqalu.dat'
007500     RECORD CONTAINS 320 CHARACTERS.
007600 
007700 01  REG-FREQALU.
007800     05  chave-freq.
007900         10  cod-aluno          PIC 9(09).
008000         10  data-treino.
008100             15  dt-tri-ano     PIC 9(04).
008200             15  FILLER         PIC X(01) VALUE "-".
008300             15  dt-tri-mes     PIC 9(02).
008400             15  FILLER         PIC X(01) VALUE "-".
008500             15  dt-tri-dia     PIC 9(02).
008600         10  data-treino-r REDEFINES data-treino
008700                                PIC X(10).
008800     05  data-afast             PIC X(10).
008900     05  hora-ini               PIC 9(02).
009000     05  min-ini                PIC 9(02).
009100     05  hora-fim               PIC 9(02).
009200     05  min-fim                PIC 9(02).
009300     05  hr-ini-reg             PIC X(04).
009400     05  hr-ini-reg-n REDEFINES hr-ini-reg
009500                                PIC 9(04).
009600     05  hr-fim-reg             PIC X(04).
009700     05  hr-fim-reg-n REDEFINES hr-fim-reg
009800                                PIC 9(04).
009900     05  min-livre              PIC 9(03).
010000     05  min-livre-disp         PIC X(20).
010100     05  cod-status             PIC 9(01).
010200     05  status-desc            PIC X(20).
010300     05  obs-dia                PIC X(100).
010400     05  nome-turma             PIC X(40).
010500     05  flag-hoje              PIC X(01).
010600     05  cod-conta              PIC 9(09).
010700     05  ind-exclusao           PIC 9(01).
010800     05  usr-criacao            PIC 9(09).
010900     05  dt-criacao             PIC X(19).
011000     05  usr-alter              PIC 9(09).
011100     05  dt-alter               PIC X(19).
011200     05  id-freq                PIC 9(09).
011300     05  FILLER                 PIC X(15).
011400 
011500 FD  SECAO
011600     LABEL RECORD STANDARD
011700     VALUE OF FILE-ID 'secao.dat'
011800     RECORD CONTAINS 69 CHARACTERS.
011900 
012000 01  REG-SECAO.
012100     05  chave-secao.
012200         10  cod-turma          PIC 9(06).
012300         10  data-secao.
012400             15  dts-ano        PIC 9(04).
012500             15  FILLER         PIC X(01) VALUE "-".
012600             15  dts-mes        PIC 9(02).
012700             15  FILLER         PIC X(01) VALUE "-".
012800             15  dts-dia        PIC 9(02).
012900         10  data-secao-r REDEFINES data-secao
013000                                PIC X(10).
013100     05  qtd-secoes             PIC 9(03).
013200     05  nome-turma-sec         PIC X(40).
013300     05  FILLER                 PIC X(10).
013400 
013500 WORKING-STORAGE SECTION.
013600 
013700 01  stat-freq-arq                PIC X(02) VALUE SPACES.
013800 01  stat-sec-arq               PIC X(02) VALUE SPACES.
013900 
014000 01  linha-branco                PIC X(50) VALUE SPACES.
014100 
014200 77  ws-cod-conta-parm           PIC 9(09) COMP VALUE ZEROS.
014300 
014400 01  ws-parm-usuario.
014500     05  ws-parm-papel           PIC X(08) VALUE SPACES.
014600         88  usuario-e-aluno     VALUE "ALUNO".
014700     05  ws-parm-cod-usuario     PIC 9(09) VALUE ZEROS.
014800     05  ws-parm-cod-turma       PIC 9(06) VALUE ZEROS.
014900     05  FILLER                  PIC X(10) VALUE SPACES.
015000 
015100 01  ws-hora-sistema.
015200     05  ws-hr-sis               PIC 9(02).
015300     05  ws-min-sis              PIC 9(02).
015400     05  ws-seg-sis              PIC 9(02).
015500     05  ws-cent-sis             PIC 9(02).
015600     05  FILLER                  PIC X(01) VALUE SPACES.
015700 
015800 01  ws-data-sistema.
015900     05  ws-ano-sis              PIC 9(04).
016000     05  ws-mes-sis              PIC 9(02).
016100     05  ws-dia-sis              PIC 9(02).
016200     05  FILLER                  PIC X(01) VALUE SPACES.
016300 
016400 01  ws-opcao-batida             PIC X(01) VALUE SPACES.
016500     88  bate-entrada            VALUE "E".
016600     88  bate-saida              VALUE "S".
016700 
016800 01  ws-resp                     PIC X(01) VALUE SPACES.
016900 01  ws-retorno                  PIC X(02) VALUE SPACES.
017000     88  esc                     VALUE "01".
017100 
017200 01  ws-msg-erro                 PIC X(40) VALUE SPACES.
017300 01  ws-ind-erro                 PIC X(01) VALUE "N".
017400     88  houve-erro               VALUE "Y".
017500 
017600 01  hora-padrao-ini-h           PIC 9(02) VALUE 09.
017700 01  hora-padrao-ini-m           PIC 9(02) VALUE 00.
017800 01  hora-padrao-fim-h           PIC 9(02) VALUE 18.
017900 01  hora-padrao-fim-m           PIC 9(02) VALUE 00.
018000 
018100*    AREA DE TRABALHO PARA O CALCULO DE STATUS (8000-calcula-status)
018200 01  ws-area-status.
018300     05  ws-hora-aval-ini.
018400         10  ws-hai-hora         PIC 9(02).
018500         10  ws-hai-minuto       PIC 9(02).
018600         10  ws-hai-nulo         PIC X(01) VALUE "Y".
018700             88  hai-em-branco   VALUE "Y".
018800     05  ws-hora-aval-fim.
018900         10  ws-haf-hora         PIC 9(02).
019000         10  ws-haf-minuto       PIC 9(02).
019100         10  ws-haf-nulo         PIC X(01) VALUE "Y".
019200             88  haf-em-branco   VALUE "Y".
019300     05  ws-min-total-ini        PIC 9(04) COMP.
019400     05  ws-min-total-fim        PIC 9(04) COMP.
019500     05  ws-min-total-pad-ini    PIC 9(04) COMP.
019600     05  ws-min-total-pad-fim    PIC 9(04) COMP.
019700     05  ws-ind-atraso           PIC X(01) VALUE "N".
019800         88  esta-atrasado       VALUE "Y".
019900     05  ws-ind-saida-ant        PIC X(01) VALUE "N".
020000         88  saiu-antecipado     VALUE "Y".
020100     05  ws-status-calculado     PIC 9(01) VALUE ZEROS.
020200     05  FILLER                  PIC X(05) VALUE SPACES.
020300 
020400 01  ws-contador-secoes          PIC 9(03) COMP VALUE ZEROS.
020500 
020600 SCREEN SECTION.
020700 01  TELA-BATIDA.
020800     05  BLANK SCREEN.
020900     05  LINE 02 COLUMN 02   VALUE "SISFREQ".
021000     05  LINE 02 COLUMN 25   VALUE "BATIDA DE PONTO DE TREINAMENTO".
021100     05  LINE 02 COLUMN 72   VALUE "VRS 2.0".
021200     05  LINE 06 COLUMN 05   VALUE "COD ALUNO  [.........]".
021300     05  LINE 08 COLUMN 05   VALUE "COD TURMA  [......]".
021400     05  LINE 10 COLUMN 05   VALUE "OPCAO (E-ENTRADA / S-SAIDA) [.]".
021500 
021600 PROCEDURE DIVISION.
021700 
021800 0010-abre-freqalu.
021900     OPEN I-O FREQALU
022000     IF stat-freq-arq = "00"
022100        GO TO 0020-abre-secao.
022200     DISPLAY (20 20) "FREQALU.DAT INEXISTENTE".
022300     STOP RUN.
022400 
022500 0020-abre-secao.
022600     OPEN INPUT SECAO
022700     IF stat-sec-arq = "00"
022800        GO TO 0100-tela.
022900     DISPLAY (20 20) "SECAO.DAT INEXISTENTE".
023000     CLOSE FREQALU.
023100     STOP RUN.
023200 
023300 0100-tela.
023400     DISPLAY TELA-BATIDA.
023500 
023600 0110-le-aluno.
023700     ACCEPT (06 17) ws-parm-cod-usuario WITH PROMPT AUTO-SKIP
023800     ACCEPT ws-retorno FROM ESCAPE KEY
023900     IF esc
024000        GO TO 0900-finaliza.
024100     MOVE ws-parm-cod-usuario TO cod-aluno.
024200 
024300 0120-le-turma.
024400     ACCEPT (08 17) ws-parm-cod-turma WITH PROMPT AUTO-SKIP
024500     ACCEPT ws-retorno FROM ESCAPE KEY
024600     IF esc
024700        GO TO 0110-le-aluno.
024800 
024900 0130-le-opcao.
025000     ACCEPT (10 35) ws-opcao-batida WITH PROMPT AUTO-SKIP
025100     ACCEPT ws-retorno FROM ESCAPE KEY
025200     IF esc
025300        GO TO 0120-le-turma.
025400     IF NOT bate-entrada AND NOT bate-saida
025500        DISPLAY (22 20) "OPCAO INVALIDA - USE E OU S"
025600        GO TO 0130-le-opcao.
025700 
025800 0200-determina-treino.
025900     ACCEPT ws-data-sistema FROM DATE YYYYMMDD
026000     ACCEPT ws-hora-sistema FROM TIME
026100     MOVE ws-ano-sis TO dt-tri-ano
026200     MOVE ws-mes-sis TO dt-tri-mes
026300     MOVE ws-dia-sis TO dt-tri-dia.
026400 
026500 0300-valida-batida.
026600     MOVE "N" TO ws-ind-erro.
026700     PERFORM 0310-valida-papel THRU 0310-valida-papel-exit.
026800     IF houve-erro
026900        GO TO 0360-valida-batida-exit.
027000     PERFORM 8300-verifica-dia-treino THRU 8300-verifica-dia-treino-exit.
027100     IF ws-contador-secoes = ZEROS
027200        MOVE "DIA NAO E DIA DE TREINAMENTO DA TURMA" TO ws-msg-erro
027300        MOVE "Y" TO ws-ind-erro
027400        GO TO 0360-valida-batida-exit.
027500     PERFORM 0330-le-freq-atual THRU 0330-le-freq-atual-exit.
027600     IF bate-entrada
027700        PERFORM 0340-valida-entrada THRU 0340-valida-entrada-exit
027800     ELSE
027900        PERFORM 0350-valida-saida THRU 0350-valida-saida-exit.
028000     GO TO 0360-valida-batida-exit.
028100 
028200 0310-valida-papel.
028300     IF NOT usuario-e-aluno
028400        MOVE "SOMENTE ALUNO PODE BATER PONTO" TO ws-msg-erro
028500        MOVE "Y" TO ws-ind-erro.
028600 0310-valida-papel-exit.
028700     EXIT.
028800 
028900 0330-le-freq-atual.
029000     READ FREQALU INVALID KEY
029100          MOVE "10" TO stat-freq-arq.
029200 0330-le-freq-atual-exit.
029300     EXIT.
029400 
029500 0340-valida-entrada.
029600     IF stat-freq-arq = "00" AND hr-ini-reg NOT = SPACES
029700        MOVE "ALUNO JA BATEU ENTRADA HOJE" TO ws-msg-erro
029800        MOVE "Y" TO ws-ind-erro.
029900 0340-valida-entrada-exit.
030000     EXIT.
030100 
030200 0350-valida-saida.
030300     IF stat-freq-arq NOT = "00" OR hr-ini-reg = SPACES
030400        MOVE "ALUNO NAO BATEU ENTRADA - NAO PODE BATER SAIDA"
030500                               TO ws-msg-erro
030600        MOVE "Y" TO ws-ind-erro
030700        GO TO 0350-valida-saida-exit.
030800     IF hr-ini-reg NOT = SPACES AND hr-fim-reg NOT = SPACES
030900        MOVE "ALUNO JA BATEU ENTRADA E SAIDA - USE ALTERACAO"
031000                               TO ws-msg-erro
031100        MOVE "Y" TO ws-ind-erro
031200        GO TO 0350-valida-saida-exit.
031300     IF (hora-ini * 60 + min-ini) > (ws-hr-sis * 60 + ws-min-sis)
031400        MOVE "HORA DE ENTRADA REGISTRADA E POSTERIOR A HORA ATUAL"
031500                               TO ws-msg-erro
031600        MOVE "Y" TO ws-ind-erro.
031700 0350-valida-saida-exit.
031800     EXIT.
031900 
032000 0360-valida-batida-exit.
032100     EXIT.
032200 
032300 0400-processa-batida.
032400     IF houve-erro
032500        DISPLAY (22 10) ws-msg-erro
032600        GO TO 0130-le-opcao.
032700     IF bate-entrada
032800        PERFORM 0600-ponto-entrada THRU 0650-grava-entrada-exit
032900     ELSE
033000        PERFORM 0700-ponto-saida THRU 0750-grava-saida-exit.
033100     DISPLAY (22 10) linha-branco.
033200     DISPLAY (22 10) "BATIDA REGISTRADA COM SUCESSO".
033300     GO TO 1300-continua.
033400 
033500 0600-ponto-entrada.
033600     MOVE ws-hr-sis TO ws-hai-hora
033700     MOVE ws-min-sis TO ws-hai-minuto
033800     MOVE "N" TO ws-hai-nulo
033900     MOVE "Y" TO ws-haf-nulo
034000     MOVE hora-padrao-ini-h TO ws-hai-hora
034100     MOVE hora-padrao-ini-m TO ws-hai-minuto.
034200*    O STATUS DE ENTRADA COMPARA A HORA BATIDA CONTRA O PADRAO;
034300*    O LADO DA SAIDA AINDA NAO E CONHECIDO (TRATADO COMO BRANCO).
034400     MOVE ws-hr-sis TO ws-hai-hora
034500     MOVE ws-min-sis TO ws-hai-minuto
034600     MOVE "N" TO ws-hai-nulo
034700     PERFORM 8000-calcula-status THRU 8000-calcula-status-exit.
034800     IF stat-freq-arq = "00"
034900        PERFORM 0640-altera-entrada THRU 0640-altera-entrada-exit
035000     ELSE
035100        PERFORM 0650-inclui-entrada THRU 0650-grava-entrada-exit.
035200 
035300 0640-altera-entrada.
035400     MOVE ws-hr-sis TO hora-ini
035500     MOVE ws-min-sis TO min-ini
035600     MOVE ws-hr-sis TO hr-ini-reg-n (1:2)
035700     MOVE ws-min-sis TO hr-ini-reg-n (3:2)
035800     MOVE ws-status-calculado TO cod-status
035900     MOVE ZEROS TO ind-exclusao
036000     MOVE ws-parm-cod-usuario TO usr-alter
036100     STRING ws-ano-sis "-" ws-mes-sis "-" ws-dia-sis " " ws-hr-sis
036200            ":" ws-min-sis ":" ws-seg-sis DELIMITED BY SIZE
036300            INTO dt-alter
036400     REWRITE REG-FREQALU.
036500 0640-altera-entrada-exit.
036600     EXIT.
036700 
036800 0650-inclui-entrada.
036900     MOVE ZEROS TO id-freq
037000     MOVE SPACES TO data-afast
037100     MOVE ws-hr-sis TO hora-ini
037200     MOVE ws-min-sis TO min-ini
037300     MOVE ZEROS TO hora-fim min-fim
037400     MOVE SPACES TO hr-fim-reg
037500     MOVE ws-hr-sis TO hr-ini-reg-n (1:2)
037600     MOVE ws-min-sis TO hr-ini-reg-n (3:2)
037700     MOVE ZEROS TO min-livre
037800     MOVE SPACES TO min-livre-disp
037900     MOVE ws-status-calculado TO cod-status
038000     MOVE SPACES TO status-desc obs-dia nome-turma
038100     MOVE "Y" TO flag-hoje
038200     MOVE ws-cod-conta-parm TO cod-conta
038300     MOVE ZEROS TO ind-exclusao
038400     MOVE ws-parm-cod-usuario TO usr-criacao usr-alter
038500     STRING ws-ano-sis "-" ws-mes-sis "-" ws-dia-sis " " ws-hr-sis
038600            ":" ws-min-sis ":" ws-seg-sis DELIMITED BY SIZE
038700            INTO dt-criacao
038800     MOVE dt-criacao TO dt-alter
038900     WRITE REG-FREQALU.
039000 0650-grava-entrada-exit.
039100     EXIT.
039200 
039300 0700-ponto-saida.
039400*    O STATUS DA SAIDA USA A ENTRADA JA GRAVADA (STORED) CONTRA O
039500*    PADRAO DE INICIO, E A HORA ATUAL CONTRA O PADRAO DE FIM.
039600     MOVE hr-ini-reg-n (1:2) TO ws-hai-hora
039700     MOVE hr-ini-reg-n (3:2) TO ws-hai-minuto
039800     IF hr-ini-reg = SPACES
039900        MOVE "Y" TO ws-hai-nulo
040000     ELSE
040100        MOVE "N" TO ws-hai-nulo.
040200     MOVE ws-hr-sis TO ws-haf-hora
040300     MOVE ws-min-sis TO ws-haf-minuto
040400     MOVE "N" TO ws-haf-nulo
040500     PERFORM 8000-calcula-status THRU 8000-calcula-status-exit.
040600     MOVE ws-hr-sis TO hora-fim
040700     MOVE ws-min-sis TO min-fim
040800     MOVE ws-hr-sis TO hr-fim-reg-n (1:2)
040900     MOVE ws-min-sis TO hr-fim-reg-n (3:2)
041000     MOVE ws-status-calculado TO cod-status
041100     MOVE ZEROS TO ind-exclusao
041200     MOVE ws-parm-cod-usuario TO usr-alter
041300     STRING ws-ano-sis "-" ws-mes-sis "-" ws-dia-sis " " ws-hr-sis
041400            ":" ws-min-sis ":" ws-seg-sis DELIMITED BY SIZE
041500            INTO dt-alter
041600     REWRITE REG-FREQALU.
041700 0750-grava-saida-exit.
041800     EXIT.
041900 
042000*-----------------------------------------------------------------
042100*    8000-CALCULA-STATUS - CALCULA O STATUS DA BATIDA DO DIA.
042200*    RECEBE ws-hora-aval-ini / ws-hora-aval-fim (HORA/MINUTO/NULO)
042300*    E COMPARA CONTRA hora-padrao-ini-h/M E hora-padrao-fim-h/M.
042400*    DEVOLVE O STATUS EM ws-status-calculado.
042500*-----------------------------------------------------------------
042600 8000-calcula-status.
042700     MOVE ZEROS TO ws-status-calculado
042800     MOVE "N" TO ws-ind-atraso
042900     MOVE "N" TO ws-ind-saida-ant.
043000*    OS HORARIOS PADRAO SAO CONSTANTES NO SISFREQ - NUNCA EM
043100*    BRANCO - MAS O TESTE E MANTIDO PARA FIDELIDADE A REGRA.
043200     IF hora-padrao-ini-h = ZEROS AND hora-padrao-ini-m = ZEROS
043300        AND hora-padrao-fim-h = ZEROS AND hora-padrao-fim-m = ZEROS
043400        GO TO 8000-calcula-status-exit.
043500     MULTIPLY hora-padrao-ini-h BY 60 GIVING ws-min-total-pad-ini
043600     ADD hora-padrao-ini-m TO ws-min-total-pad-ini
043700     MULTIPLY hora-padrao-fim-h BY 60 GIVING ws-min-total-pad-fim
043800     ADD hora-padrao-fim-m TO ws-min-total-pad-fim.
043900     IF NOT hai-em-branco
044000        MULTIPLY ws-hai-hora BY 60 GIVING ws-min-total-ini
044100        ADD ws-hai-minuto TO ws-min-total-ini
044200        IF ws-min-total-ini > ws-min-total-pad-ini
044300           MOVE "Y" TO ws-ind-atraso.
044400     IF NOT haf-em-branco
044500        MULTIPLY ws-haf-hora BY 60 GIVING ws-min-total-fim
044600        ADD ws-haf-minuto TO ws-min-total-fim
044700        IF ws-min-total-fim < ws-min-total-pad-fim
044800           MOVE "Y" TO ws-ind-saida-ant.
044900     IF esta-atrasado AND saiu-antecipado
045000        MOVE 3 TO ws-status-calculado
045100     ELSE
045200        IF esta-atrasado
045300           MOVE 1 TO ws-status-calculado
045400        ELSE
045500           IF saiu-antecipado
045600              MOVE 2 TO ws-status-calculado
045700           ELSE
045800              MOVE ZEROS TO ws-status-calculado.
045900 8000-calcula-status-exit.
046000     EXIT.
046100 
046200*-----------------------------------------------------------------
046300*    8300-VERIFICA-DIA-TREINO - CONFIRMA SE A DATA E DIA DE TREINO.
046400*    CONTA QUANTAS SECOES DA TURMA ESTAO PROGRAMADAS PARA A DATA
046500*    DE TREINO CORRENTE. DIA DE TREINO SE CONTADOR > ZERO.
046600*-----------------------------------------------------------------
046700 8300-verifica-dia-treino.
046800     MOVE ZEROS TO ws-contador-secoes
046900     MOVE ws-parm-cod-turma TO cod-turma
047000     MOVE dt-tri-ano TO dts-ano
047100     MOVE dt-tri-mes TO dts-mes
047200     MOVE dt-tri-dia TO dts-dia
047300     READ SECAO INVALID KEY
047400          GO TO 8300-verifica-dia-treino-exit.
047500     MOVE qtd-secoes TO ws-contador-secoes.
047600 8300-verifica-dia-treino-exit.
047700     EXIT.
047800 
047900 1300-continua.
048000     DISPLAY (24 20) "DESEJA BATER OUTRO PONTO ? (S/N) [ ]".
048100 
048200 1310-resp-continua.
048300     ACCEPT (24 54) ws-resp WITH PROMPT AUTO-SKIP
048400     DISPLAY (22 10) linha-branco
048500     DISPLAY (24 20) linha-branco
048600     IF ws-resp = "S" OR "s"
048700        GO TO 0100-tela.
048800     IF ws-resp = "N" OR "n"
048900        GO TO 0900-finaliza.
049000     DISPLAY (24 20) "RESPOSTA INVALIDA"
049100     GO TO 1310-resp-continua.
049200 
049300 0900-finaliza.
049400     CLOSE FREQALU
049500     CLOSE SECAO
049600     CHAIN 'menufreq.exe'.
