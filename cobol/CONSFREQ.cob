000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   CONSFREQ-COB.
000300 AUTHOR.       E. FERRAZ.
000400 INSTALLATION. SISTEMAS DE COMPUTACAO.
000500 DATE-WRITTEN. SETEMBRO 1994.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - CONFIDENCIAL.
000800*-----------------------------------------------------------------
000900*    CONSFREQ - CONSULTA DE FREQUENCIA DO ALUNO EM TREINAMENTO
001000*                LISTA OS DIAS DE TREINO DO PERIODO, MONTA O
001100*                FORMULARIO DE UM DIA PARA ALTERACAO E AVISA
001200*                QUANDO HOUVER DIA PASSADO SEM BATIDA.
001300*-----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*    VRS    DATA          PROGR.   DESCRICAO
001600*-----------------------------------------------------------------
001700*    1.0    10/09/1994    FER      IMPLANTACAO INICIAL - LISTAGEM
001800*                                  DE FREQUENCIA POR ALUNO/MES.
001900*    1.1    22/02/1995    ENZ      INCLUIDA MONTAGEM DO FORMULARIO
002000*                                  DE UM DIA PARA A TELA DE
002100*                                  ALTERACAO (ALTFREQ).
002200*    1.2    30/07/1996    FER      INCLUIDO PULLDOWN DE TURMAS DA
002300*                                  SECAO.DAT PARA O ALUNO.
002400*    1.3    11/11/1997    JAM      INCLUIDO CALCULO DO TEMPO LIVRE
002500*                                  (MIN-LIVRE) EM HORAS E MINUTOS
002600*                                  PARA EXIBICAO NA LISTAGEM.
002700*    1.4    17/06/1998    ENZ      AJUSTE ANO 2000 - COMPARACAO DE
002800*                                  DATA DE TREINO PASSA A USAR O
002900*                                  ANO COM 4 POSICOES.
003000*    1.5    09/02/1999    ENZ      TESTES DE VIRADA DE SECULO -
003100*                                  NENHUMA DIVERGENCIA ENCONTRADA.
003200*    1.6    25/09/2000    FER      INCLUIDA VERIFICACAO DE DIAS
003300*                                  PASSADOS SEM FREQUENCIA LANCADA
003400*                                  (AVISO DE PENDENCIA).
003500*    1.7    14/03/2002    JAM      REVISAO GERAL DO PROGRAMA.
003600*    1.8    08/01/2003    FER      CORRIGIDA A EXIBICAO DE
003700*                                  min-livre-disp EM
003800*                                  8110-CONVERTE-LIVRE - SO
003900*                                  MOSTRAVA A FORMA COMPLETA
004000*                                  (hhH mmMIN); AGORA OMITE A
004100*                                  PARTE ZERADA (SO HORA OU SO
004200*                                  MINUTO).
004300*    1.9    22/01/2003    JAM      0300-LISTA-FREQ PASSA A
004400*                                  PERCORRER OS DIAS PROGRAMADOS
004500*                                  DA TURMA EM SECAO.DAT E BUSCAR
004600*                                  A FREQUENCIA DE CADA UM -
004700*                                  DIA SEM BATIDA LANCADA AGORA
004800*                                  APARECE EM BRANCO NA LISTA,
004900*                                  EM VEZ DE SIMPLESMENTE FALTAR.
005000*    2.0    05/02/2003    ENZ      0400-MONTA-FORMULARIO PASSA A
005100*                                  SEPARAR HORA/MINUTO DO
005200*                                  HORARIO GRAVADO (HHMM) EM
005300*                                  CAMPOS DISTINTOS; INCLUIDA A
005400*                                  MONTAGEM DAS LISTAS DE
005500*                                  SELECAO DE HORA/MINUTO/TEMPO
005600*                                  LIVRE (0520-MONTA-VALORES-
005700*                                  PULLDOWN), REAPROVEITADA POR
005800*                                  0500-MONTA-PULLDOWN - REMOVIDO
005900*                                  O ANTIGO PULLDOWN DE NOMES DE
006000*                                  TURMA (SEM BASE NO SISTEMA).
006100*    2.1    24/02/2003    FER      CORRIGIDO ALINHAMENTO DE COLUNA
006200*                                  DE linha-formulario E DAS TABELAS
006300*                                  DE PULLDOWN - INCLUIDOS NO
006400*                                  FORMULARIO A DATA DE AFASTAMENTO
006500*                                  (QUANDO HOUVER) E O FLAG DE "E
006600*                                  HOJE" (0420-FORMATA-
006700*                                  AFASTAMENTO, lf-flag-hoje) -
006800*                                  0600-VERIFICA-PENDENCIA PASSA A
006900*                                  COMPARAR A DATA DE TREINO COM A
007000*                                  DATA DO SISTEMA (ACCEPT FROM
007100*                                  DATE), E NAO MAIS COM O MES/ANO
007200*                                  DIGITADO NA CONSULTA - ULTIMA
007300*                                  MANUTENCAO DESTE PROGRAMA.
007400*-----------------------------------------------------------------
007500 
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS LETRA-PAPEL IS "A" THRU "Z"
008100     UPSI-0 IS SW-MODO-BATCH.
008200 
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500 
008600     SELECT FREQALU ASSIGN TO DISK
008700                   ORGANIZATION INDEXED
008800                   ACCESS MODE DYNAMIC
008900                   RECORD KEY chave-freq
009000                   FILE STATUS stat-freq-arq.
009100 
009200     SELECT SECAO   ASSIGN TO DISK
009300                   ORGANIZATION INDEXED
009400                   ACCESS MODE DYNAMIC
009500                   RECORD KEY chave-secao
009600                   FILE STATUS stat-sec-arq.
009700 
009800 DATA DIVISION.
009900 FILE SECTION.
010000 
010100 FD  FREQALU
010200     LABEL RECORD STANDARD
010300     VALUE OF FILE-ID 'freqalu.dat'
010400     RECORD CONTAINS 320 CHARACTERS.
010500 
010600 01  REG-FREQALU.
010700     05  chave-freq.
010800         10  cod-aluno          PIC 9(09).
010900         10  data-treino.
011000             15  dt-tri-ano     PIC 9(04).
011100             15  FILLER         PIC X(01) VALUE "-".
011200             15  dt-tri-mes     PIC 9(02).
011300             15  FILLER         PIC X(01) VALUE "-".
011400             15  dt-tri-dia     PIC 9(02).
011500         10  data-treino-r REDEFINES data-treino
011600                                PIC X(10).
011700     05  data-afast             PIC X(10).
011800     05  hora-ini               PIC 9(02).
011900     05  min-ini                PIC 9(02).
012000     05  hora-fim               PIC 9(02).
012100     05  min-fim                PIC 9(02).
012200     05  hr-ini-reg             PIC X(04).
012300     05  hr-ini-reg-n REDEFINES hr-ini-reg
012400                                PIC 9(04).
012500     05  hr-fim-reg             PIC X(04).
012600     05  hr-fim-reg-n REDEFINES hr-fim-reg
012700                                PIC 9(04).
012800     05  min-livre              PIC 9(03).
012900     05  min-livre-disp         PIC X(20).
013000     05  cod-status             PIC 9(01).
013100     05  status-desc            PIC X(20).
013200     05  obs-dia                PIC X(100).
013300     05  nome-turma             PIC X(40).
013400     05  flag-hoje              PIC X(01).
013500     05  cod-conta              PIC 9(09).
013600     05  ind-exclusao           PIC 9(01).
013700     05  usr-criacao            PIC 9(09).
013800     05  dt-criacao             PIC X(19).
013900     05  usr-alter              PIC 9(09).
014000     05  dt-alter               PIC X(19).
014100     05  id-freq                PIC 9(09).
014200     05  FILLER                 PIC X(15).
014300 
014400 FD  SECAO
014500     LABEL RECORD STANDARD
014600     VALUE OF FILE-ID 'secao.dat'
014700     RECORD CONTAINS 69 CHARACTERS.
014800 
014900 01  REG-SECAO.
015000     05  chave-secao.
015100         10  cod-turma          PIC 9(06).
015200         10  data-secao.
015300             15  dts-ano        PIC 9(04).
015400             15  FILLER         PIC X(01) VALUE "-".
015500             15  dts-mes        PIC 9(02).
015600             15  FILLER         PIC X(01) VALUE "-".
015700             15  dts-dia        PIC 9(02).
015800         10  data-secao-r REDEFINES data-secao
015900                                PIC X(10).
016000     05  qtd-secoes             PIC 9(03).
016100     05  nome-turma-sec         PIC X(40).
016200     05  FILLER                 PIC X(10).
016300 
016400 WORKING-STORAGE SECTION.
016500 
016600 01  stat-freq-arq                PIC X(02) VALUE SPACES.
016700 01  stat-sec-arq                 PIC X(02) VALUE SPACES.
016800 
016900 01  linha-branco                 PIC X(50) VALUE SPACES.
017000 
017100 01  ws-aluno-consulta.
017200     05  ws-cod-aluno-cons         PIC 9(09) VALUE ZEROS.
017300     05  ws-cod-turma-cons         PIC 9(06) VALUE ZEROS.
017400     05  ws-mes-cons               PIC 9(02) VALUE ZEROS.
017500     05  ws-ano-cons               PIC 9(04) VALUE ZEROS.
017600     05  FILLER                    PIC X(05) VALUE SPACES.
017700 
017800 01  ws-resp                       PIC X(01) VALUE SPACES.
017900 01  ws-retorno                    PIC X(02) VALUE SPACES.
018000     88  esc                       VALUE "01".
018100 
018200 77  ws-cont-dias-lidos             PIC 9(03) COMP VALUE ZEROS.
018300 77  ws-cont-dias-pendentes         PIC 9(03) COMP VALUE ZEROS.
018400 
018500 01  ws-ind-pendencia               PIC X(01) VALUE "N".
018600     88  tem-pendencia               VALUE "Y".
018700 
018800*    DATA DO SISTEMA - USADA POR 0600-VERIFICA-PENDENCIA PARA
018900*    SABER QUAIS DIAS DE TREINO JA PASSARAM, EM VEZ DE TOMAR O
019000*    MES/ANO DIGITADO NA CONSULTA COMO SE FOSSE "HOJE".  [VRS 2.1]
019100 01  ws-data-sistema.
019200     05  ws-ano-sis                 PIC 9(04).
019300     05  ws-mes-sis                 PIC 9(02).
019400     05  ws-dia-sis                 PIC 9(02).
019500     05  FILLER                     PIC X(01) VALUE SPACES.
019600 
019700*    AREA PARA O CALCULO DO TEMPO LIVRE EXIBIDO NA LISTAGEM
019800*    DISPLAY - AS DUAS VARIAVEIS SAO USADAS DIRETO NO STRING DE
019900*    8110-CONVERTE-LIVRE, QUE PRECISA DOS DIGITOS E NAO DO BINARIO.
020000 01  ws-area-livre.
020100     05  ws-livre-hora              PIC 9(02).
020200     05  ws-livre-min               PIC 9(02).
020300     05  FILLER                     PIC X(03) VALUE SPACES.
020400 
020500*    FORMULARIO DE UM DIA, MONTADO PARA A TELA DE ALTERACAO - A HORA E
020600*    O MINUTO GRAVADOS (HHMM) SAO SEPARADOS EM CAMPOS PROPRIOS PARA
020700*    CASAR COM OS PULLDOWN DE HORA/MINUTO DA TELA.            [VRS 2.0]
020800 01  linha-formulario.
020900     05  lf-data-treino             PIC X(10) VALUE SPACES.
021000     05  lf-hora-ini                PIC 9(02) VALUE ZEROS.
021100     05  lf-min-ini                 PIC 9(02) VALUE ZEROS.
021200     05  lf-hora-fim                PIC 9(02) VALUE ZEROS.
021300     05  lf-min-fim                 PIC 9(02) VALUE ZEROS.
021400     05  lf-min-livre               PIC 9(03) VALUE ZEROS.
021500     05  lf-min-livre-disp          PIC X(20) VALUE SPACES.
021600     05  lf-status-desc             PIC X(20) VALUE SPACES.
021700     05  lf-obs-dia                 PIC X(60) VALUE SPACES.
021800     05  lf-nome-turma              PIC X(40) VALUE SPACES.
021900     05  lf-data-afast              PIC X(10) VALUE SPACES.
022000     05  lf-flag-hoje               PIC X(01) VALUE SPACES.
022100     05  FILLER                     PIC X(05) VALUE SPACES.
022200 
022300*    LISTAS DE SELECAO (PULLDOWN) DA TELA DE ALTERACAO - HORA (0 A
022400*    23), MINUTO (0 A 59) E TEMPO LIVRE (15 A 465, DE 15 EM 15) -
022500*    MONTADAS POR 0520-MONTA-VALORES-PULLDOWN.                [VRS 2.0]
022600 01  tab-pulldown-hora.
022700     05  item-pulldown-hora         PIC 9(02) OCCURS 24 TIMES.
022800     05  FILLER                     PIC X(04) VALUE SPACES.
022900 
023000 01  tab-pulldown-min.
023100     05  item-pulldown-min          PIC 9(02) OCCURS 60 TIMES.
023200     05  FILLER                     PIC X(04) VALUE SPACES.
023300 
023400 01  tab-pulldown-livre.
023500     05  item-pulldown-livre        PIC 9(03) OCCURS 31 TIMES.
023600     05  FILLER                     PIC X(04) VALUE SPACES.
023700 
023800 77  ws-ix-pull                     PIC 9(02) COMP VALUE ZEROS.
023900 77  ws-val-pull                    PIC 9(03) COMP VALUE ZEROS.
024000 
024100 SCREEN SECTION.
024200 01  TELA-CONSULTA.
024300     05  BLANK SCREEN.
024400     05  LINE 02 COLUMN 02   VALUE "SISFREQ".
024500     05  LINE 02 COLUMN 25   VALUE "CONSULTA DE FREQUENCIA".
024600     05  LINE 02 COLUMN 72   VALUE "VRS 2.1".
024700     05  LINE 06 COLUMN 05   VALUE "COD ALUNO  [.........]".
024800     05  LINE 07 COLUMN 05   VALUE "COD TURMA  [......]".
024900     05  LINE 08 COLUMN 05   VALUE "MES/ANO    [..]/[....]".
025000 
025100 PROCEDURE DIVISION.
025200 
025300 0100-abre-freqalu.
025400     OPEN INPUT FREQALU
025500     IF stat-freq-arq = "00"
025600        GO TO 0110-abre-secao.
025700     DISPLAY (20 20) "FREQALU.DAT INEXISTENTE".
025800     STOP RUN.
025900 
026000 0110-abre-secao.
026100     OPEN INPUT SECAO
026200     IF stat-sec-arq = "00"
026300        GO TO 0200-tela.
026400     DISPLAY (20 20) "SECAO.DAT INEXISTENTE".
026500     CLOSE FREQALU.
026600     STOP RUN.
026700 
026800 0200-tela.
026900     DISPLAY TELA-CONSULTA.
027000 
027100 0210-le-aluno.
027200     ACCEPT (06 17) ws-cod-aluno-cons WITH PROMPT AUTO-SKIP
027300     ACCEPT ws-retorno FROM ESCAPE KEY
027400     IF esc
027500        GO TO 0900-finaliza.
027600     IF ws-cod-aluno-cons = ZEROS
027700        GO TO 0900-finaliza.
027800 
027900 0215-le-turma.
028000     ACCEPT (07 17) ws-cod-turma-cons WITH PROMPT AUTO-SKIP
028100     ACCEPT ws-retorno FROM ESCAPE KEY
028200     IF esc
028300        GO TO 0210-le-aluno.
028400 
028500 0220-le-periodo.
028600     ACCEPT (08 17) ws-mes-cons WITH PROMPT AUTO-SKIP
028700     ACCEPT (08 23) ws-ano-cons WITH PROMPT AUTO-SKIP
028800     ACCEPT ws-retorno FROM ESCAPE KEY
028900     IF esc
029000        GO TO 0215-le-turma.
029100 
029200 0300-lista-freq.
029300     MOVE ZEROS TO ws-cont-dias-lidos
029400     MOVE ws-cod-turma-cons TO cod-turma
029500     MOVE ws-ano-cons       TO dts-ano
029600     MOVE ws-mes-cons       TO dts-mes
029700     MOVE ZEROS             TO dts-dia
029800     START SECAO KEY IS NOT LESS THAN chave-secao
029900       INVALID KEY
030000          MOVE "23" TO stat-sec-arq.
030100     IF stat-sec-arq NOT = "00"
030200       DISPLAY (12 20) "NENHUM DIA DE TREINO NO PERIODO"
030300       GO TO 0340-lista-freq-exit.
030400 
030500 0310-le-proximo.
030600     READ SECAO NEXT RECORD
030700       AT END
030800          GO TO 0340-lista-freq-exit.
030900     IF cod-turma NOT = ws-cod-turma-cons
031000       OR dts-ano NOT = ws-ano-cons
031100       OR dts-mes NOT = ws-mes-cons
031200       GO TO 0340-lista-freq-exit.
031300     PERFORM 0320-le-freq-dia THRU 0320-le-freq-dia-exit.
031400     ADD 1 TO ws-cont-dias-lidos
031500     DISPLAY (12 10) data-secao-r
031600     DISPLAY (12 25) hr-ini-reg
031700     DISPLAY (12 35) hr-fim-reg
031800     DISPLAY (12 45) min-livre-disp
031900     DISPLAY (12 68) status-desc
032000     GO TO 0310-le-proximo.
032100 
032200*    0320-LE-FREQ-DIA - BUSCA A FREQUENCIA JA LANCADA PARA O DIA
032300*    PROGRAMADO CORRENTE (CHAVE MONTADA COM A DATA DA SECAO.DAT); SE
032400*    NAO HOUVER BATIDA PARA O DIA, ZERA/BRANQUEIA A AREA DE EXIBICAO
032500*    EM VEZ DE DEIXAR O DIA DE FORA DA LISTA.                 [VRS 1.9]
032600 0320-le-freq-dia.
032700     MOVE ws-cod-aluno-cons TO cod-aluno
032800     MOVE dts-ano           TO dt-tri-ano
032900     MOVE dts-mes           TO dt-tri-mes
033000     MOVE dts-dia           TO dt-tri-dia
033100     READ FREQALU
033200       INVALID KEY
033300          PERFORM 0325-zera-freq-dia THRU 0325-zera-freq-dia-exit
033400          GO TO 0320-le-freq-dia-exit.
033500     PERFORM 8100-calcula-livre THRU 8100-calcula-livre-exit.
033600 0320-le-freq-dia-exit.
033700     EXIT.
033800 
033900 0325-zera-freq-dia.
034000     MOVE ZEROS             TO hr-ini-reg-n
034100     MOVE ZEROS             TO hr-fim-reg-n
034200     MOVE ZEROS             TO min-livre
034300     MOVE SPACES             TO min-livre-disp
034400     MOVE ZEROS              TO cod-status
034500     MOVE "SEM FREQUENCIA"   TO status-desc
034600     MOVE SPACES             TO obs-dia
034700     MOVE nome-turma-sec     TO nome-turma.
034800 0325-zera-freq-dia-exit.
034900     EXIT.
035000 
035100 0340-lista-freq-exit.
035200     EXIT.
035300 
035400 0350-apos-lista.
035500     IF ws-cont-dias-lidos = ZEROS
035600       GO TO 1300-continua.
035700     PERFORM 0400-monta-formulario THRU 0460-monta-formulario-exit.
035800     PERFORM 0450-exibe-formulario.
035900     PERFORM 0500-monta-pulldown THRU 0500-monta-pulldown-exit.
036000     GO TO 1300-continua.
036100 
036200*    0400-MONTA-FORMULARIO - MONTA O FORMULARIO DO ULTIMO DIA LIDO
036300*    PARA A TELA DE ALTERACAO - SEPARA A HORA E O MINUTO GRAVADOS
036400*    (HHMM) EM CAMPOS PROPRIOS, PARA CASAR COM OS PULLDOWN DE
036500*    HORA/MINUTO.                                              [VRS 2.0]
036600 0400-monta-formulario.
036700     MOVE data-secao-r        TO lf-data-treino
036800     PERFORM 0410-separa-horas THRU 0410-separa-horas-exit
036900     MOVE min-livre            TO lf-min-livre
037000     MOVE min-livre-disp       TO lf-min-livre-disp
037100     MOVE status-desc          TO lf-status-desc
037200     MOVE obs-dia (1:60)       TO lf-obs-dia
037300     MOVE nome-turma           TO lf-nome-turma
037400     MOVE flag-hoje            TO lf-flag-hoje
037500     PERFORM 0420-formata-afastamento THRU 0420-formata-afastamento-exit
037600     GO TO 0460-monta-formulario-exit.
037700 
037800 0410-separa-horas.
037900     DIVIDE hr-ini-reg-n BY 100 GIVING lf-hora-ini
038000                           REMAINDER lf-min-ini
038100     DIVIDE hr-fim-reg-n BY 100 GIVING lf-hora-fim
038200                           REMAINDER lf-min-fim.
038300 0410-separa-horas-exit.
038400     EXIT.
038500 
038600*    0420-FORMATA-AFASTAMENTO - SO EXIBE A DATA DE AFASTAMENTO QUANDO
038700*    O ALUNO TIVER SIDO DESLIGADO DA TURMA (data-afast PREENCHIDA) -
038800*    DO CONTRARIO O CAMPO FICA EM BRANCO NO FORMULARIO.        [VRS 2.1]
038900 0420-formata-afastamento.
039000     MOVE SPACES TO lf-data-afast
039100     IF data-afast = SPACES
039200        GO TO 0420-formata-afastamento-exit.
039300     MOVE data-afast TO lf-data-afast.
039400 0420-formata-afastamento-exit.
039500     EXIT.
039600 
039700 0450-exibe-formulario.
039800     DISPLAY (14 10) lf-data-treino
039900     DISPLAY (14 25) lf-hora-ini
040000     DISPLAY (14 28) ":"
040100     DISPLAY (14 29) lf-min-ini
040200     DISPLAY (14 35) lf-hora-fim
040300     DISPLAY (14 38) ":"
040400     DISPLAY (14 39) lf-min-fim
040500     DISPLAY (15 10) lf-min-livre-disp
040600     DISPLAY (15 35) lf-status-desc
040700     DISPLAY (16 10) lf-obs-dia
040800     DISPLAY (17 10) lf-nome-turma
040900     DISPLAY (17 55) lf-data-afast.
041000 
041100 0460-monta-formulario-exit.
041200     EXIT.
041300 
041400*    0500-MONTA-PULLDOWN - MONTA AS LISTAS DE SELECAO DE
041500*    HORA/MINUTO/TEMPO LIVRE DA TELA DE
041600*    ALTERACAO E REAPROVEITA O TEMPO LIVRE JA CARREGADO NO FORMULARIO,
041700*    RECALCULANDO A SUA STRING DE EXIBICAO (OU BRANQUEANDO-A QUANDO O
041800*    DIA NAO TEM TEMPO LIVRE LANCADO).                        [VRS 2.0]
041900 0500-monta-pulldown.
042000     PERFORM 0520-monta-valores-pulldown
042100        THRU 0560-monta-valores-pulldown-exit.
042200     IF lf-min-livre = ZEROS
042300       MOVE SPACES TO lf-min-livre-disp
042400       GO TO 0500-monta-pulldown-exit.
042500     MOVE lf-min-livre TO min-livre
042600     PERFORM 8100-calcula-livre THRU 8100-calcula-livre-exit.
042700     MOVE min-livre-disp TO lf-min-livre-disp.
042800 
042900 0500-monta-pulldown-exit.
043000     EXIT.
043100 
043200*    0520-MONTA-VALORES-PULLDOWN - PREENCHE AS TRES TABELAS DE
043300*    SELECAO USADAS PELA TELA DE ALTERACAO - HORA (0 A 23), MINUTO
043400*    (0 A 59) E TEMPO LIVRE (15 A 465, DE 15 EM 15) - REAPROVEITADA
043500*    POR 0400-MONTA-FORMULARIO E POR 0500-MONTA-PULLDOWN.      [VRS 2.0]
043600 0520-monta-valores-pulldown.
043700     MOVE ZEROS TO ws-ix-pull.
043800 
043900 0530-monta-pulldown-hora.
044000     ADD 1 TO ws-ix-pull
044100     SUBTRACT 1 FROM ws-ix-pull GIVING ws-val-pull
044200     MOVE ws-val-pull TO item-pulldown-hora (ws-ix-pull)
044300     IF ws-ix-pull < 24
044400       GO TO 0530-monta-pulldown-hora.
044500 
044600     MOVE ZEROS TO ws-ix-pull.
044700 
044800 0540-monta-pulldown-min.
044900     ADD 1 TO ws-ix-pull
045000     SUBTRACT 1 FROM ws-ix-pull GIVING ws-val-pull
045100     MOVE ws-val-pull TO item-pulldown-min (ws-ix-pull)
045200     IF ws-ix-pull < 60
045300       GO TO 0540-monta-pulldown-min.
045400 
045500     MOVE ZEROS TO ws-ix-pull.
045600 
045700 0550-monta-pulldown-livre.
045800     ADD 1 TO ws-ix-pull
045900     MULTIPLY ws-ix-pull BY 15 GIVING ws-val-pull
046000     MOVE ws-val-pull TO item-pulldown-livre (ws-ix-pull)
046100     IF ws-ix-pull < 31
046200       GO TO 0550-monta-pulldown-livre.
046300 
046400 0560-monta-valores-pulldown-exit.
046500     EXIT.
046600 
046700*-----------------------------------------------------------------
046800*    0600-VERIFICA-PENDENCIA - PERCORRE AS SECOES PASSADAS DA
046900*    TURMA DO ALUNO E AVISA QUANDO NAO HOUVER FREQUENCIA LANCADA.
047000*-----------------------------------------------------------------
047100 0600-verifica-pendencia.
047200     MOVE "N" TO ws-ind-pendencia
047300     MOVE ZEROS TO ws-cont-dias-pendentes
047400     MOVE ws-cod-turma-cons TO cod-turma
047500     ACCEPT ws-data-sistema FROM DATE YYYYMMDD
047600     MOVE ZEROS TO dts-ano dts-mes dts-dia
047700     START SECAO KEY IS NOT LESS THAN chave-secao
047800        INVALID KEY
047900           GO TO 0690-verifica-pendencia-exit.
048000 
048100 0610-secao-proxima.
048200     READ SECAO NEXT RECORD
048300        AT END
048400           GO TO 0690-verifica-pendencia-exit.
048500     IF cod-turma NOT = ws-cod-turma-cons
048600        GO TO 0690-verifica-pendencia-exit.
048700     IF dts-ano > ws-ano-sis
048800        OR (dts-ano = ws-ano-sis AND dts-mes > ws-mes-sis)
048900        OR (dts-ano = ws-ano-sis AND dts-mes = ws-mes-sis
049000            AND dts-dia >= ws-dia-sis)
049100        GO TO 0690-verifica-pendencia-exit.
049200     MOVE ws-cod-aluno-cons TO cod-aluno
049300     MOVE dts-ano           TO dt-tri-ano
049400     MOVE dts-mes           TO dt-tri-mes
049500     MOVE dts-dia           TO dt-tri-dia
049600     READ FREQALU INVALID KEY
049700        ADD 1 TO ws-cont-dias-pendentes
049800        MOVE "Y" TO ws-ind-pendencia.
049900     GO TO 0610-secao-proxima.
050000 
050100 0690-verifica-pendencia-exit.
050200     EXIT.
050300 
050400 0700-avisa-pendencia.
050500     IF tem-pendencia
050600        DISPLAY (19 10) "ATENCAO - HA DIAS DE TREINO ANTERIORES SEM".
050700     IF tem-pendencia
050800        DISPLAY (20 10) "FREQUENCIA LANCADA - VERIFIQUE O HISTORICO.".
050900 
051000*-----------------------------------------------------------------
051100*    8100-CALCULA-LIVRE / 8110-CONVERTE-LIVRE -
051200*    CONVERTE min-livre (15 A 465, MULTIPLO DE 15) EM HORAS E
051300*    MINUTOS PARA A COLUNA DE EXIBICAO min-livre-disp.
051400*-----------------------------------------------------------------
051500 8100-calcula-livre.
051600     MOVE SPACES TO min-livre-disp
051700     IF min-livre = ZEROS
051800        GO TO 8100-calcula-livre-exit.
051900     DIVIDE min-livre BY 60 GIVING ws-livre-hora
052000                            REMAINDER ws-livre-min.
052100     PERFORM 8110-converte-livre THRU 8110-converte-livre-exit.
052200 8100-calcula-livre-exit.
052300     EXIT.
052400 
052500 8110-converte-livre.
052600*    SE O LIVRE FOR MULTIPLO EXATO DE 60 MOSTRA SO HORAS; SE FOR
052700*    MENOR QUE 1 HORA MOSTRA SO MINUTOS; NOS DEMAIS CASOS MOSTRA
052800*    AS DUAS PARTES (hhH mmMIN).                      [VRS 1.8]
052900     IF ws-livre-hora = ZEROS
053000        STRING ws-livre-min "MIN" DELIMITED BY SIZE
053100               INTO min-livre-disp
053200        GO TO 8110-converte-livre-exit.
053300     IF ws-livre-min = ZEROS
053400        STRING ws-livre-hora "H" DELIMITED BY SIZE
053500               INTO min-livre-disp
053600        GO TO 8110-converte-livre-exit.
053700     STRING ws-livre-hora "H" ws-livre-min "MIN"
053800            DELIMITED BY SIZE INTO min-livre-disp.
053900 8110-converte-livre-exit.
054000     EXIT.
054100 
054200 1300-continua.
054300     PERFORM 0600-verifica-pendencia THRU 0690-verifica-pendencia-exit.
054400     PERFORM 0700-avisa-pendencia.
054500     DISPLAY (22 10) "DESEJA NOVA CONSULTA ? (S/N) [ ]".
054600 
054700 1310-resp-continua.
054800     ACCEPT (22 44) ws-resp WITH PROMPT AUTO-SKIP
054900     DISPLAY (19 10) linha-branco
055000     DISPLAY (20 10) linha-branco
055100     DISPLAY (22 10) linha-branco
055200     IF ws-resp = "S" OR "s"
055300        GO TO 0200-tela.
055400     IF ws-resp = "N" OR "n"
055500        GO TO 0900-finaliza.
055600     DISPLAY (22 10) "RESPOSTA INVALIDA"
055700     GO TO 1310-resp-continua.
055800 
055900 0900-finaliza.
056000     CLOSE FREQALU
056100     CLOSE SECAO
056200     CHAIN 'menufreq.exe'.
